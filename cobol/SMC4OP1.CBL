000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SMC4OP1.
000120 AUTHOR. C. RUZ V.
000130 INSTALLATION. FARMACIAS RUZ LTDA. - DEPTO. INVERSIONES.
000140 DATE-WRITTEN. 04/11/1987.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000170*
000180* -----------------------------------------------------------
000190* SMC4OP1 - FILTRO DE MONEDAS CANDIDATAS
000200* LEE EL ARCHIVO DE DATOS DE MERCADO (MONEDAS), APLICA LOS
000210* CRITERIOS DE ELEGIBILIDAD DEL ANALISIS SMC Y CLASIFICA CADA
000220* MONEDA COMO DE ALTO VOLUMEN Y/O VOLATIL. LAS MONEDAS QUE
000230* CUMPLEN TODOS LOS CRITERIOS QUEDAN ESCRITAS EN EL ARCHIVO
000240* DE TRABAJO CANDIDATO-TMP PARA SER ANALIZADAS POR SMC4OP2.
000250* ES LA PRIMERA DE LAS CUATRO ETAPAS LLAMADAS POR SMC4MN00;
000260* SI UNA MONEDA NO PASA ESTE FILTRO NO LLEGA A VER EL MOTOR
000270* SMC (OP2) NI EL RANKING (OP3) NI EL INFORME FINAL (OP4).
000280* -----------------------------------------------------------
000290* BITACORA DE CAMBIOS
000300* -----------------------------------------------------------
000310* 04/11/1987 CRV  N/A       VERSION ORIGINAL - FILTRO DE COMPRA   SMC0001
000320* 19/03/1988 CRV  SOL-014   AJUSTE UMBRAL DE VOLUMEN MINIMO       SMC0002
000330* 02/09/1988 MSO  SOL-031   SE AGREGA CLASIFICACION ALTO VOLUMEN  SMC0003
000340* 17/01/1989 MSO  SOL-038   SE AGREGA CLASIFICACION DE VOLATILIDADSMC0004
000350* 23/07/1990 CRV  SOL-052   CORRIGE CALCULO DE VALOR ABSOLUTO %   SMC0005
000360* 11/02/1992 RPA  SOL-067   CONTADOR DE RECHAZADOS PARA CUADRE    SMC0006
000370* 30/08/1993 RPA  SOL-074   SE AGREGA UMBRAL DE CAPITALIZACION    SMC0007
000380* 14/04/1995 MSO  SOL-091   SE AGREGA UMBRAL DE PRECIO MINIMO     SMC0008
000390* 09/11/1996 JTO  SOL-103   REVISION DE NOMBRES DE CAMPOS MONEDA  SMC0009
000400* 26/06/1998 JTO  Y2K-02    Y2K: AMPLIA ANO DE TRABAJO A 4 DIGITOSSMC0010
000410* 03/02/1999 JTO  Y2K-07    Y2K: VALIDA SIGLO EN FECHA DE CORRIDA SMC0011
000420* 21/10/1999 MSO  SOL-118   SE REVISA REDONDEO DEL % DE VARIACION SMC0012
000430* 15/05/2001 RPA  SOL-129   SE ELIMINA PANTALLA - CORRIDA POR LOTESMC0013
000440* 08/12/2003 JTO  SOL-144   SE AGREGA CONTADOR DE ALTO VOLUMEN    SMC0014
000450* 19/06/2007 RPA  SOL-161   SE DOCUMENTA LOTE DE TRABAJO CANDIDATOSMC0015
000460* -----------------------------------------------------------
000470*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500* C01 SE HEREDA DE LOS LISTADOS ANTIGUOS DEL DEPARTAMENTO -
000510* ESTE PROGRAMA NO IMPRIME, PERO LA CLASE SI SE USA PARA
000520* VALIDAR EL SIMBOLO DE MONEDA EN LOS LISTADOS DE AUDITORIA.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS MONEDA-NUMERICA IS "0" THRU "9".
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*
000590* EL MAESTRO DE MERCADO SE LEE DE PRINCIPIO A FIN, UNA SOLA
000600* VEZ POR CORRIDA - NO SE VUELVE A ABRIR DENTRO DEL LOTE.
000610     SELECT MONEDAS ASSIGN TO DISK
000620         ORGANIZATION IS SEQUENTIAL.
000630*
000640* ARCHIVO DE TRABAJO TEMPORAL ENTRE ESTA ETAPA Y SMC4OP2 - SE
000650* CREA DE NUEVO EN CADA CORRIDA (OPEN OUTPUT EN EL PARRAFO 0100).
000660     SELECT CANDIDATO-TMP ASSIGN TO DISK
000670         ORGANIZATION IS SEQUENTIAL.
000680*
000690 DATA DIVISION.
000700 FILE SECTION.
000710* MAESTRO DE MERCADO - UN REGISTRO POR MONEDA, ACTUALIZADO POR
000720* EL PROCESO DE CARGA DE COTIZACIONES (FUERA DE ESTE LOTE).
000730 FD  MONEDAS
000740     LABEL RECORD IS STANDARD
000750     VALUE OF FILE-ID "MONEDAS.DAT".
000760 01  REG-MONEDA.
000770     02  SIMBOLO-MONEDA          PIC X(10).
000780     02  NOMBRE-MONEDA           PIC X(20).
000790     02  PRECIO-ACTUAL           PIC S9(9)V9(4).
000800* CAPITAL-MERCADO Y VOLUMEN-24H NO LLEVAN DECIMALES - SON
000810* MONTOS EXPRESADOS EN LA UNIDAD MAYOR DE LA MONEDA DE ORIGEN.
000820     02  CAPITAL-MERCADO         PIC S9(15).
000830     02  VOLUMEN-24H             PIC S9(15).
000840     02  VAR-PORC-24H            PIC S9(3)V9(2).
000850     02  VAR-PORC-7D             PIC S9(3)V9(2).
000860     02  FILLER                  PIC X(12).
000870*
000880* LOTE DE TRABAJO CON LAS MONEDAS QUE SUPERARON LOS CUATRO
000890* CRITERIOS DE ELEGIBILIDAD - LO LEE SMC4OP2 A CONTINUACION.
000900 FD  CANDIDATO-TMP
000910     LABEL RECORD IS STANDARD
000920     VALUE OF FILE-ID "CANDTMP.DAT".
000930 01  REG-CANDIDATO.
000940     02  CT-SIMBOLO              PIC X(10).
000950     02  CT-NOMBRE-MONEDA        PIC X(20).
000960     02  CT-PRECIO-ACTUAL        PIC S9(9)V9(4).
000970* LOS DOS INDICADORES SIGUIENTES SON SOLO INFORMATIVOS - NO
000980* AFECTAN SI LA MONEDA ENTRA O NO AL LOTE (ESO LO DECIDE 0300).
000990     02  CT-IND-ALTO-VOLUMEN     PIC X.
001000     02  CT-IND-VOLATIL          PIC X.
001010     02  FILLER                  PIC X(10).
001020*
001030 WORKING-STORAGE SECTION.
001040*
001050* CANDIDATOS RECHAZADOS POR NO CUMPLIR NINGUN CRITERIO SMC -
001060* CONTADOR SUELTO DE RESPALDO, IGUAL QUE EN EL RESTO DEL LOTE.
001070 77  WS-CANDIDATOS-RECH      PIC 9(7) COMP VALUE 0.
001080*
001090* CONTADORES DE CUADRE DEL LOTE - VAN EN COMP POR SER
001100* ACUMULADORES DE CONTROL, NO VALORES MONETARIOS. SE REPONEN
001110* A CERO AL DECLARARLOS PORQUE ESTE PROGRAMA SOLO CORRE UNA
001120* VEZ POR CORRIDA (NO HAY REINICIO A MITAD DE LOTE).
001130 01  WS-CONTADORES.
001140     02  WS-MONEDAS-LEIDAS       PIC 9(7) COMP VALUE 0.
001150     02  WS-CANDIDATOS-ACEPT     PIC 9(7) COMP VALUE 0.
001160     02  WS-CONT-ALTO-VOLUMEN    PIC 9(7) COMP VALUE 0.
001170     02  WS-CONT-VOLATILES       PIC 9(7) COMP VALUE 0.
001180     02  FILLER                  PIC X(04).
001190*
001200* LOS UMBRALES SE GUARDAN EN UN GRUPO PARA PODER REVISARLOS
001210* COMO TABLA DESDE EL MONITOR DE PRODUCCION (VISTA ALTERNA).
001220* LOS TRES VALORES SON MONTOS, NO PORCENTAJES - POR ESO VAN
001230* EN S9(15) SIN DECIMALES, IGUAL QUE CAPITAL-MERCADO Y
001240* VOLUMEN-24H EN EL REGISTRO DE ORIGEN.
001250 01  WS-UMBRALES.
001260     02  WS-UMBRAL-VOLUMEN       PIC S9(15)     VALUE 10000000.
001270     02  WS-UMBRAL-VOLALTO       PIC S9(15)     VALUE 100000000.
001280     02  WS-UMBRAL-CAPITAL       PIC S9(15)     VALUE 100000000.
001290     02  FILLER                  PIC X(04).
001300 01  WS-UMBRALES-R REDEFINES WS-UMBRALES.
001310     02  WS-UMBRAL-TABLA         PIC S9(15) OCCURS 3.
001320*
001330* VALOR ABSOLUTO DE LA VARIACION 24H (CALCULADO EN 0300) Y EL
001340* PRECIO MINIMO ACEPTABLE (SOL-091) - SE DEJAN JUNTOS PORQUE
001350* AMBOS SON UMBRALES DE UN SOLO CAMPO, NO CONTADORES.
001360 01  WS-VALORES-PORCENTUALES.
001370     02  WS-VALOR-ABSOLUTO-24H   PIC S9(3)V9(2) VALUE 0.
001380     02  WS-PRECIO-MINIMO        PIC S9(9)V9(4) VALUE 0.0100.
001390     02  FILLER                  PIC X(04).
001400 01  WS-VALORES-PORCENTUALES-R REDEFINES WS-VALORES-PORCENTUALES.
001410     02  WS-VALORES-TABLA        PIC S9(9)V9(4) OCCURS 2.
001420*
001430* FECHA DE CORRIDA - AMPLIADA A 4 DIGITOS EN EL AJUSTE Y2K
001440* (VER BITACORA SMC0010). LA VISTA DESGLOSADA SE USA PARA
001450* IMPRIMIR EL ENCABEZADO DEL LISTADO DE CONTROL.
001460* ANTES DEL AJUSTE Y2K EL ANO VENIA EN DOS DIGITOS Y SE ASUMIA
001470* SIGLO 19 O 20 SEGUN UNA REGLA DE VENTANA - LA BITACORA Y2K-07
001480* DEJO ESA REGLA SIN USO AL RECIBIR EL SIGLO COMPLETO.
001490 01  WS-FECHA-TRABAJO            PIC 9(8).
001500 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
001510     02  WS-FT-ANO               PIC 9(4).
001520     02  WS-FT-MES               PIC 9(2).
001530     02  WS-FT-DIA               PIC 9(2).
001540*
001550* UN SWITCH POR CRITERIO DE ELEGIBILIDAD, MAS EL DE FIN DE
001560* ARCHIVO Y LOS DOS INDICADORES DE CLASIFICACION INFORMATIVA.
001570 01  WS-SWITCHES.
001580     02  WS-SW-FIN-MONEDAS       PIC X          VALUE "N".
001590         88  FIN-MONEDAS                        VALUE "S".
001600     02  WS-SW-VOLUMEN           PIC X          VALUE "N".
001610         88  CUMPLE-VOLUMEN                     VALUE "S".
001620     02  WS-SW-VOLATILIDAD       PIC X          VALUE "N".
001630         88  CUMPLE-VOLATILIDAD                 VALUE "S".
001640     02  WS-SW-CAPITAL           PIC X          VALUE "N".
001650         88  CUMPLE-CAPITAL                     VALUE "S".
001660     02  WS-SW-PRECIO            PIC X          VALUE "N".
001670         88  CUMPLE-PRECIO                      VALUE "S".
001680     02  WS-IND-ALTO-VOLUMEN     PIC X          VALUE "N".
001690     02  WS-IND-VOLATIL          PIC X          VALUE "N".
001700     02  FILLER                  PIC X(06).
001710*
001720 LINKAGE SECTION.
001730* MISMA FECHA DE PROCESO FIJADA UNA SOLA VEZ EN SMC4MN00 Y
001740* PASADA SIN CAMBIOS A LAS CUATRO ETAPAS.
001750 01  LK-FECHA-SISTEMA.
001760     02  LK-ANO                  PIC 9(4).
001770     02  LK-MES                  PIC 9(2).
001780     02  LK-DIA                  PIC 9(2).
001790*
001800* ESTE PROGRAMA SOLO ESCRIBE LOS CUATRO PRIMEROS CAMPOS (LOS
001810* SUYOS); LK-OPORT-ANALIZADAS Y LK-OPORT-RETENIDAS LOS ESCRIBEN
001820* SMC4OP2 Y SMC4OP3 MAS ADELANTE EN LA MISMA CORRIDA.
001830 01  LK-TOTALES.
001840     02  LK-MONEDAS-LEIDAS       PIC 9(7) COMP.
001850     02  LK-CANDIDATOS-ACEPT     PIC 9(7) COMP.
001860     02  LK-CONT-ALTO-VOLUMEN    PIC 9(7) COMP.
001870     02  LK-CONT-VOLATILES       PIC 9(7) COMP.
001880     02  LK-OPORT-ANALIZADAS     PIC 9(7) COMP.
001890     02  LK-OPORT-RETENIDAS      PIC 9(7) COMP.
001900*
001910* ESTE GRUPO VIAJA INTACTO (POR REFERENCIA) DE ETAPA EN ETAPA;
001920* SMC4OP4 LO IMPRIME COMPLETO EN EL TOTALES DEL INFORME FINAL,
001930* POR LO QUE UN CAMPO MAL CUADRADO AQUI SE VE RECIEN AL FINAL
001940* DE LA CORRIDA - REVISAR CON CUIDADO CUALQUIER CAMBIO.
001950*
001960 PROCEDURE DIVISION USING LK-FECHA-SISTEMA LK-TOTALES.
001970 0000-PRINCIPAL.
001980* LA FECHA LLEGA DESDE SMC4MN00 - SE DESGLOSA AQUI SOLO PARA
001990* EL ENCABEZADO DEL LISTADO DE CONTROL, NO PARA LOGICA DE
002000* FILTRO (ESTE FILTRO NO DEPENDE DE LA FECHA DE CORRIDA).
002010     MOVE LK-ANO TO WS-FT-ANO.
002020     MOVE LK-MES TO WS-FT-MES.
002030     MOVE LK-DIA TO WS-FT-DIA.
002040     PERFORM 0100-ABRIR-ARCHIVOS THRU 0100-ABRIR-ARCHIVOS-EXIT.
002050* RECORRE TODO EL MAESTRO DE MONEDAS, UNA LECTURA POR MONEDA,
002060* HASTA EL FIN DE ARCHIVO.
002070     PERFORM 0200-LEER-MONEDA THRU 0200-LEER-MONEDA-EXIT
002080         UNTIL FIN-MONEDAS.
002090     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-CERRAR-ARCHIVOS-EXIT.
002100* GOBACK (NO STOP RUN) PORQUE ESTE ES UN SUBPROGRAMA LLAMADO
002110* POR SMC4MN00 - STOP RUN CERRARIA TODA LA CORRIDA POR LOTE.
002120     GOBACK.
002130*
002140* 0100 - ABRE EL ARCHIVO DE MERCADO Y EL ARCHIVO DE TRABAJO
002150* DONDE QUEDARAN LAS MONEDAS CANDIDATAS ACEPTADAS.
002160 0100-ABRIR-ARCHIVOS.
002170     OPEN INPUT  MONEDAS.
002180     OPEN OUTPUT CANDIDATO-TMP.
002190 0100-ABRIR-ARCHIVOS-EXIT.
002200     EXIT.
002210*
002220* 0200 - POR CADA MONEDA LEIDA SE EVALUAN LOS CUATRO CRITERIOS
002230* DE ELEGIBILIDAD (0300) Y SE CLASIFICA PARA INFORME (0400).
002240* SOLO SE GRABA CANDIDATO-TMP SI CUMPLE LOS CUATRO A LA VEZ -
002250* CUALQUIER FALLA AISLADA SUMA AL CONTADOR DE RECHAZADOS.
002260 0200-LEER-MONEDA.
002270     READ MONEDAS AT END
002280         SET FIN-MONEDAS TO TRUE
002290         GO TO 0200-LEER-MONEDA-EXIT
002300     END-READ.
002310     ADD 1 TO WS-MONEDAS-LEIDAS.
002320     PERFORM 0300-EVALUAR-CRITERIOS THRU 0300-EVALUAR-CRITERIOS-EXIT.
002330     PERFORM 0400-CLASIFICAR-MONEDA THRU 0400-CLASIFICAR-MONEDA-EXIT.
002340* LOS CUATRO SWITCHES DEBEN QUEDAR EN "S" A LA VEZ - BASTA UNO
002350* EN "N" PARA QUE LA MONEDA QUEDE FUERA DEL LOTE DE ANALISIS.
002360     IF CUMPLE-VOLUMEN AND CUMPLE-VOLATILIDAD
002370        AND CUMPLE-CAPITAL AND CUMPLE-PRECIO
002380         PERFORM 0500-GRABAR-CANDIDATO THRU 0500-GRABAR-CANDIDATO-EXIT
002390     ELSE
002400         ADD 1 TO WS-CANDIDATOS-RECH
002410     END-IF.
002420 0200-LEER-MONEDA-EXIT.
002430     EXIT.
002440*
002450* 0300 - CRITERIOS DE ELEGIBILIDAD SMC (MEETSSMCCRITERIA).
002460* EN EL ORIGINAL LA COMPARACION ES "FALLA SI ES MENOR QUE",
002470* ES DECIR EL VALOR JUSTO EN EL UMBRAL SI CUMPLE.
002480 0300-EVALUAR-CRITERIOS.
002490* SE REPONEN LOS CUATRO SWITCHES A "N" AL EMPEZAR - SON DE
002500* TRABAJO Y NO SE HEREDAN DE LA MONEDA ANTERIOR.
002510     MOVE "N" TO WS-SW-VOLUMEN WS-SW-VOLATILIDAD.
002520     MOVE "N" TO WS-SW-CAPITAL WS-SW-PRECIO.
002530* CRITERIO 1 - VOLUMEN 24H SOBRE EL UMBRAL MINIMO (10.000.000,
002540* VER WS-UMBRAL-VOLUMEN). EL "=" DEL UMBRAL TAMBIEN CUMPLE.
002550     IF VOLUMEN-24H OF REG-MONEDA >= WS-UMBRAL-VOLUMEN
002560         SET CUMPLE-VOLUMEN TO TRUE
002570     END-IF.
002580* CRITERIO 2 - VOLATILIDAD: SE NECESITA EL VALOR ABSOLUTO DE
002590* LA VARIACION 24H PORQUE BAJA Y SUBE CUENTAN IGUAL. EL CAMPO
002600* VAR-PORC-24H VIENE CON SIGNO DEL ARCHIVO DE MERCADO.
002610     IF VAR-PORC-24H OF REG-MONEDA < 0
002620         COMPUTE WS-VALOR-ABSOLUTO-24H = 0 - VAR-PORC-24H
002630     ELSE
002640         MOVE VAR-PORC-24H OF REG-MONEDA TO WS-VALOR-ABSOLUTO-24H
002650     END-IF.
002660* EL PISO DE VOLATILIDAD ES 2% DE VARIACION EN 24 HORAS -
002670* MONEDAS MAS QUIETAS NO INTERESAN AL ANALISIS SMC (SOL-038).
002680     IF WS-VALOR-ABSOLUTO-24H >= 2.00
002690         SET CUMPLE-VOLATILIDAD TO TRUE
002700     END-IF.
002710* CRITERIO 3 - CAPITALIZACION DE MERCADO SOBRE EL UMBRAL
002720* (100.000.000, SOL-074) - DESCARTA MONEDAS DEMASIADO CHICAS.
002730     IF CAPITAL-MERCADO OF REG-MONEDA >= WS-UMBRAL-CAPITAL
002740         SET CUMPLE-CAPITAL TO TRUE
002750     END-IF.
002760* CRITERIO 4 - PRECIO MINIMO (0.01, SOL-091) - EVITA DIVIDIR
002770* POR CASI-CERO MAS ADELANTE EN EL MOTOR DE ANALISIS (OP2).
002780     IF PRECIO-ACTUAL OF REG-MONEDA >= WS-PRECIO-MINIMO
002790         SET CUMPLE-PRECIO TO TRUE
002800     END-IF.
002810 0300-EVALUAR-CRITERIOS-EXIT.
002820     EXIT.
002830*
002840* 0400 - CLASIFICACION INFORMATIVA ALTO VOLUMEN / VOLATIL.
002850* USA EL MISMO VALOR ABSOLUTO CALCULADO EN EL PARRAFO 0300.
002860* NO RECHAZA NADA - SOLO MARCA LOS INDICADORES QUE VIAJAN CON
002870* EL CANDIDATO HASTA EL INFORME FINAL (SOL-031/SOL-038).
002880 0400-CLASIFICAR-MONEDA.
002890     MOVE "N" TO WS-IND-ALTO-VOLUMEN.
002900     MOVE "N" TO WS-IND-VOLATIL.
002910* UMBRAL DE "ALTO VOLUMEN" (100.000.000) ES DISTINTO AL UMBRAL
002920* DE ELEGIBILIDAD DEL PARRAFO 0300 - ESTE ES SOLO INFORMATIVO.
002930     IF VOLUMEN-24H OF REG-MONEDA > WS-UMBRAL-VOLALTO
002940         MOVE "S" TO WS-IND-ALTO-VOLUMEN
002950         ADD 1 TO WS-CONT-ALTO-VOLUMEN
002960     END-IF.
002970* UMBRAL DE "VOLATIL" (5%) TAMBIEN ES DISTINTO AL PISO DE 2%
002980* DEL CRITERIO DE ELEGIBILIDAD - ESTE SOLO ETIQUETA LA MONEDA.
002990     IF WS-VALOR-ABSOLUTO-24H > 5.00
003000         MOVE "S" TO WS-IND-VOLATIL
003010         ADD 1 TO WS-CONT-VOLATILES
003020     END-IF.
003030 0400-CLASIFICAR-MONEDA-EXIT.
003040     EXIT.
003050*
003060* 0500 - GRABA EL CANDIDATO ACEPTADO EN CANDTMP.DAT PARA QUE
003070* SMC4OP2 LO RECOJA Y LE BUSQUE EL HISTORIAL DE PRECIOS.
003080 0500-GRABAR-CANDIDATO.
003090* SOLO SE TRASPASAN LOS CAMPOS QUE SMC4OP2 NECESITA - EL RESTO
003100* DEL REGISTRO DE MERCADO (CAPITALIZACION, VOLUMEN, VARIACION)
003110* YA CUMPLIO SU FUNCION EN LOS PARRAFOS 0300/0400 Y NO SE
003120* VUELVE A CONSULTAR MAS ADELANTE EN EL LOTE.
003130     MOVE SIMBOLO-MONEDA OF REG-MONEDA  TO CT-SIMBOLO.
003140     MOVE NOMBRE-MONEDA OF REG-MONEDA   TO CT-NOMBRE-MONEDA.
003150     MOVE PRECIO-ACTUAL OF REG-MONEDA   TO CT-PRECIO-ACTUAL.
003160     MOVE WS-IND-ALTO-VOLUMEN           TO CT-IND-ALTO-VOLUMEN.
003170     MOVE WS-IND-VOLATIL                TO CT-IND-VOLATIL.
003180     WRITE REG-CANDIDATO.
003190     ADD 1 TO WS-CANDIDATOS-ACEPT.
003200 0500-GRABAR-CANDIDATO-EXIT.
003210     EXIT.
003220*
003230* 9000 - CIERRA ARCHIVOS Y DEVUELVE LOS TOTALES DEL LOTE AL
003240* PROGRAMA PRINCIPAL PARA EL CUADRE FINAL DEL INFORME. EL
003250* CONTADOR DE RECHAZADOS (SOL-067) QUEDA SOLO EN ESTE PROGRAMA
003260* - NO VIAJA POR LINKAGE PORQUE NO SE IMPRIME EN EL INFORME.
003270 9000-CERRAR-ARCHIVOS.
003280     CLOSE MONEDAS.
003290     CLOSE CANDIDATO-TMP.
003300* SE MUEVEN LOS CUATRO CONTADORES PROPIOS A LK-TOTALES ANTES
003310* DEL GOBACK - LOS DOS CAMPOS RESTANTES DE LK-TOTALES QUEDAN
003320* SIN TOCAR PORQUE NO SON RESPONSABILIDAD DE ESTA ETAPA.
003330     MOVE WS-MONEDAS-LEIDAS    TO LK-MONEDAS-LEIDAS.
003340     MOVE WS-CANDIDATOS-ACEPT  TO LK-CANDIDATOS-ACEPT.
003350     MOVE WS-CONT-ALTO-VOLUMEN TO LK-CONT-ALTO-VOLUMEN.
003360     MOVE WS-CONT-VOLATILES    TO LK-CONT-VOLATILES.
003370 9000-CERRAR-ARCHIVOS-EXIT.
003380     EXIT.
