000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SMC4OP5.
000120 AUTHOR. C. RUZ V.
000130 INSTALLATION. FARMACIAS RUZ LTDA. - DEPTO. INVERSIONES.
000140 DATE-WRITTEN. 02/02/1988.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000170*
000180* -----------------------------------------------------------
000190* SMC4OP5 - BUSQUEDA DE HISTORIAL DE PRECIOS POR SIMBOLO
000200* RECIBE UN SIMBOLO DE MONEDA Y RECORRE EL ARCHIVO HISTORIAL
000210* DESDE EL PRINCIPIO HASTA ENCONTRAR EL REGISTRO QUE LE
000220* CORRESPONDE (EL MISMO MODO DE BUSQUEDA USADO EN SMC4OP1
000230* PARA EMPAREJAR EL LABORATORIO DE UNA FACTURA). ES LLAMADO
000240* POR SMC4OP2 PARA CADA MONEDA CANDIDATA.
000250* -----------------------------------------------------------
000260* BITACORA DE CAMBIOS
000270* -----------------------------------------------------------
000280* 02/02/1988 CRV  N/A       VERSION ORIGINAL - BUSQUEDA DE CLIENTESMC0001
000290* 08/08/1989 MSO  SOL-041   SE REUTILIZA PARA HISTORIAL DE PRECIOSSMC0002
000300* 12/12/1991 RPA  SOL-063   SE LIMITA SERIE A 50 PUNTOS HISTORICOSSMC0003
000310* 20/05/1994 MSO  SOL-086   SE DEVUELVE BANDERA DE NO ENCONTRADO  SMC0004
000320* 11/03/1997 JTO  SOL-108   AJUSTE DE LLAMADA PARA NUEVO SMC4OP2  SMC0005
000330* 15/07/1998 JTO  Y2K-03    Y2K: SIN IMPACTO - NO USA FECHAS      SMC0006
000340* 04/09/2002 RPA  SOL-136   DOCUMENTA REGLA DE MENOS DE 10 PUNTOS SMC0007
000350* -----------------------------------------------------------
000360*
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390* CLASE HEREDADA DE LA VALIDACION DE RUT DEL SISTEMA ORIGINAL -
000400* AQUI SOLO SE USA PARA FILTRAR CARACTERES BASURA EN EL SIMBOLO
000410* RECIBIDO POR LINKAGE, SI ALGUN DIA SE AGREGA ESA VALIDACION.
000420 SPECIAL-NAMES.
000430     CLASS SIMBOLO-VALIDO IS "A" THRU "Z", "0" THRU "9".
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460*
000470* UN SOLO ARCHIVO, SOLO LECTURA - ESTE SUBPROGRAMA NO ESCRIBE
000480* NADA, SOLO DEVUELVE DATOS POR LINKAGE A QUIEN LO LLAME.
000490     SELECT HISTORIAL ASSIGN TO DISK
000500         ORGANIZATION IS SEQUENTIAL.
000510*
000520 DATA DIVISION.
000530 FILE SECTION.
000540* UN REGISTRO POR MONEDA, CON SU SERIE DE HASTA 50 PRECIOS
000550* HISTORICOS (SOL-063) - H-CANT-PRECIOS PUEDE SER MENOR A 50 SI
000560* LA MONEDA ES NUEVA Y AUN NO ACUMULA HISTORIA SUFICIENTE.
000570 FD  HISTORIAL
000580     LABEL RECORD IS STANDARD
000590     VALUE OF FILE-ID "HISTORIA.DAT".
000600 01  REG-HISTORIAL.
000610     02  H-SIMBOLO               PIC X(10).
000620     02  H-CANT-PRECIOS          PIC 9(3).
000630     02  H-PRECIO-PUNTO          PIC S9(9)V9(4) OCCURS 50.
000640     02  FILLER                  PIC X(10).
000650*
000660 WORKING-STORAGE SECTION.
000670*
000680* SUBSCRIPTO DE RECORRIDO DE LA SERIE DE PRECIOS LEIDA DEL
000690* ARCHIVO DE HISTORIA - CONTADOR SUELTO DE TRABAJO.
000700 77  WS-IDX                   PIC 9(3) COMP VALUE 0.
000710*
000720* VISTA ALTERNA DEL SIMBOLO PARA LOS LISTADOS DE AUDITORIA
000730* DE BUSQUEDAS FALLIDAS (PREFIJO DE LA MONEDA).
000740 01  WS-SIMBOLO-TRABAJO         PIC X(10).
000750 01  WS-SIMBOLO-TRABAJO-R REDEFINES WS-SIMBOLO-TRABAJO.
000760     02  WS-SIMBOLO-PREFIJO      PIC X(04).
000770     02  WS-SIMBOLO-RESTO        PIC X(06).
000780*
000790* PRECIO MAYOR Y MENOR DE LA SERIE - SE DEJAN COMO VISTA DE
000800* TABLA PARA EL RESPALDO EN LISTADOS DE CONTROL DE CAMBIO.
000810 01  WS-PRECIO-EXTREMOS.
000820     02  WS-PRECIO-MAX-SERIE     PIC S9(9)V9(4) VALUE 0.
000830     02  WS-PRECIO-MIN-SERIE     PIC S9(9)V9(4) VALUE 0.
000840     02  FILLER                  PIC X(04).
000850 01  WS-PRECIO-EXTREMOS-R REDEFINES WS-PRECIO-EXTREMOS.
000860     02  WS-PRECIO-EXTREMO-TABLA PIC S9(9)V9(4) OCCURS 2.
000870*
000880* RESERVADO PARA UNA BUSQUEDA POR RANGO DE FECHAS QUE SOL-108
000890* DEJO PLANTEADA PERO NUNCA SE LLEGO A PEDIR - NO SE USA HOY,
000900* SE DEJA DECLARADO PARA NO TENER QUE REESTRUCTURAR LA SECCION
000910* SI LA PIDEN MAS ADELANTE.
000920 01  WS-RANGO-BUSQUEDA.
000930     02  WS-RANGO-DESDE          PIC 9(3) VALUE 0.
000940     02  WS-RANGO-HASTA          PIC 9(3) VALUE 0.
000950     02  FILLER                  PIC X(04).
000960 01  WS-RANGO-BUSQUEDA-R REDEFINES WS-RANGO-BUSQUEDA.
000970     02  WS-RANGO-TABLA          PIC 9(3) OCCURS 2.
000980*
000990* FIN-HISTORIAL SE ENCIENDE CUANDO SE AGOTA HISTORIA.DAT SIN
001000* ENCONTRAR EL SIMBOLO - 0000 USA ESTA BANDERA JUNTO A
001010* HIST-HALLADO PARA DETENER EL PERFORM UNTIL DE 0200.
001020 01  WS-SWITCHES.
001030     02  WS-SW-FIN-HISTORIAL     PIC X VALUE "N".
001040         88  FIN-HISTORIAL             VALUE "S".
001050     02  FILLER                  PIC X(07).
001060*
001070* EL SIMBOLO QUE SMC4OP2 QUIERE BUSCAR - SE RECIBE, NUNCA SE
001080* DEVUELVE MODIFICADO.
001090 LINKAGE SECTION.
001100 01  LK-SIMBOLO-BUSCADO          PIC X(10).
001110*
001120* LK-HALLADO ES LA BANDERA QUE SOL-086 AGREGO PARA QUE SMC4OP2
001130* SEPA SI LA MONEDA TIENE HISTORIA O NO, SIN TENER QUE INFERIRLO
001140* DE UN LK-CANT-PRECIOS EN CERO (QUE TAMBIEN PODRIA SER UN
001150* SIMBOLO ENCONTRADO PERO SIN NINGUN PUNTO CARGADO).
001160 01  LK-RESULTADO-HIST.
001170     02  LK-HALLADO              PIC X.
001180         88  HIST-HALLADO              VALUE "S".
001190     02  LK-CANT-PRECIOS         PIC 9(3) COMP.
001200     02  LK-PRECIO-PUNTO         PIC S9(9)V9(4) OCCURS 50.
001210     02  FILLER                  PIC X(10).
001220*
001230 PROCEDURE DIVISION USING LK-SIMBOLO-BUSCADO LK-RESULTADO-HIST.
001240* 0000 - SE LIMPIA LK-HALLADO/LK-CANT-PRECIOS AL ENTRAR PORQUE
001250* ESTE PROGRAMA SE VUELVE A LLAMAR PARA CADA MONEDA CANDIDATA -
001260* SI NO SE LIMPIARA, UNA BUSQUEDA FALLIDA PODRIA QUEDAR CON EL
001270* RESULTADO DE LA LLAMADA ANTERIOR (SOL-086).
001280 0000-PRINCIPAL.
001290     MOVE "N" TO LK-HALLADO.
001300     MOVE 0   TO LK-CANT-PRECIOS.
001310     MOVE LK-SIMBOLO-BUSCADO TO WS-SIMBOLO-TRABAJO.
001320     PERFORM 0100-ABRIR-HISTORIAL THRU 0100-ABRIR-HISTORIAL-EXIT.
001330     PERFORM 0200-BUSCAR-HISTORIAL THRU 0200-BUSCAR-HISTORIAL-EXIT
001340         UNTIL HIST-HALLADO OR FIN-HISTORIAL.
001350     PERFORM 9000-CERRAR-HISTORIAL THRU 9000-CERRAR-HISTORIAL-EXIT.
001360     GOBACK.
001370*
001380* EL ARCHIVO SE ABRE Y SE CIERRA EN CADA LLAMADA (NO QUEDA
001390* ABIERTO ENTRE UNA MONEDA Y LA SIGUIENTE) PORQUE CADA BUSQUEDA
001400* TIENE QUE PARTIR DESDE EL PRIMER REGISTRO DE HISTORIA.DAT.
001410 0100-ABRIR-HISTORIAL.
001420     MOVE "N" TO WS-SW-FIN-HISTORIAL.
001430     OPEN INPUT HISTORIAL.
001440 0100-ABRIR-HISTORIAL-EXIT.
001450     EXIT.
001460*
001470* 0200 - RECORRE HISTORIAL.DAT DESDE EL PRIMER REGISTRO, IGUAL
001480* A COMO BUSCAR-RUT-LABORATORIO RECORRIA LAB.DAT, HASTA QUE
001490* ENCUENTRA EL SIMBOLO PEDIDO O SE ACABA EL ARCHIVO.
001500 0200-BUSCAR-HISTORIAL.
001510     READ HISTORIAL AT END
001520         SET FIN-HISTORIAL TO TRUE
001530         GO TO 0200-BUSCAR-HISTORIAL-EXIT
001540     END-READ.
001550     IF H-SIMBOLO = LK-SIMBOLO-BUSCADO
001560         PERFORM 0300-COPIAR-HISTORIAL THRU 0300-COPIAR-HISTORIAL-EXIT
001570         SET HIST-HALLADO TO TRUE
001580     END-IF.
001590 0200-BUSCAR-HISTORIAL-EXIT.
001600     EXIT.
001610*
001620* 0300 - SI HAY MENOS DE 10 PUNTOS VALIDOS LA SERIE SE COPIA
001630* IGUAL; ES SMC4OP2 QUIEN DECIDE QUE HACER CON ELLA (LA REGLA
001640* DE LOS "MENOS DE 10 PUNTOS" NO ES TAREA DE ESTA BUSQUEDA).
001650 0300-COPIAR-HISTORIAL.
001660     MOVE H-CANT-PRECIOS TO LK-CANT-PRECIOS.
001670* EL PRIMER PUNTO ARRANCA COMO MAXIMO Y MINIMO PROVISORIOS -
001680* 0310 LOS VA AJUSTANDO A MEDIDA QUE RECORRE EL RESTO DE LA SERIE.
001690     MOVE H-PRECIO-PUNTO(1) TO WS-PRECIO-MAX-SERIE.
001700     MOVE H-PRECIO-PUNTO(1) TO WS-PRECIO-MIN-SERIE.
001710     PERFORM 0310-COPIAR-PUNTO THRU 0310-COPIAR-PUNTO-EXIT
001720         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 50.
001730 0300-COPIAR-HISTORIAL-EXIT.
001740     EXIT.
001750*
001760* SIEMPRE SE COPIAN LAS 50 POSICIONES DE LA TABLA (AUNQUE
001770* H-CANT-PRECIOS SEA MENOR) PARA QUE LK-PRECIO-PUNTO QUEDE
001780* COMPLETO - PERO EL MAXIMO/MINIMO SOLO SE ACTUALIZA DENTRO DE
001790* H-CANT-PRECIOS, PARA NO CONTAR CEROS DE RELLENO COMO PRECIOS.
001800 0310-COPIAR-PUNTO.
001810     MOVE H-PRECIO-PUNTO(WS-IDX) TO LK-PRECIO-PUNTO(WS-IDX).
001820     IF WS-IDX <= H-CANT-PRECIOS
001830         IF H-PRECIO-PUNTO(WS-IDX) > WS-PRECIO-MAX-SERIE
001840             MOVE H-PRECIO-PUNTO(WS-IDX) TO WS-PRECIO-MAX-SERIE
001850         END-IF
001860         IF H-PRECIO-PUNTO(WS-IDX) < WS-PRECIO-MIN-SERIE
001870             MOVE H-PRECIO-PUNTO(WS-IDX) TO WS-PRECIO-MIN-SERIE
001880         END-IF
001890     END-IF.
001900 0310-COPIAR-PUNTO-EXIT.
001910     EXIT.
001920*
001930* SE CIERRA DESPUES DE CADA BUSQUEDA, NO HAY NADA MAS QUE
001940* DEVOLVER - EL RESULTADO YA QUEDO EN LK-RESULTADO-HIST.
001950 9000-CERRAR-HISTORIAL.
001960     CLOSE HISTORIAL.
001970 9000-CERRAR-HISTORIAL-EXIT.
001980     EXIT.
