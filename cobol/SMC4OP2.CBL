000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SMC4OP2.
000120 AUTHOR. M. SOTO O.
000130 INSTALLATION. FARMACIAS RUZ LTDA. - DEPTO. INVERSIONES.
000140 DATE-WRITTEN. 18/01/1988.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000170*
000180* -----------------------------------------------------------
000190* SMC4OP2 - MOTOR DE ANALISIS SMC (SMART MONEY CONCEPT)
000200* TOMA CADA MONEDA CANDIDATA DEJADA POR SMC4OP1 EN EL ARCHIVO
000210* CANDIDATO-TMP, BUSCA SU HISTORIAL DE PRECIOS (LLAMANDO A
000220* SMC4OP5) Y DETECTA NIVELES CLAVE Y SENALES TECNICAS SOBRE
000230* LA SERIE: BLOQUES DE ORDEN, ZONAS DE OFERTA/DEMANDA, SOPORTE
000240* Y RESISTENCIA, QUIEBRE DE ESTRUCTURA (BOS), CAMBIO DE
000250* CARACTER (CHOCH) Y DESEQUILIBRIO DE OFERTA/DEMANDA. CON ESO
000260* CALCULA LA CONFIANZA, EL TIPO DE OPORTUNIDAD Y LOS PRECIOS
000270* DE ENTRADA/STOP/OBJETIVO, DEJANDO TODO EN OPORTUNIDAD-TMP
000280* PARA QUE SMC4OP3 VALIDE Y RANQUEE.
000290* -----------------------------------------------------------
000300* BITACORA DE CAMBIOS
000310* -----------------------------------------------------------
000320* 18/01/1988 MSO  N/A       VERSION ORIGINAL - ACTUALIZA STOCK    SMC0001
000330* 02/06/1988 MSO  SOL-017   SE AGREGA BUSQUEDA DE HISTORIAL       SMC0002
000340* 14/11/1988 CRV  SOL-024   SE AGREGA DETECCION DE BLOQUE DE ORDENSMC0003
000350* 09/03/1989 CRV  SOL-029   SE AGREGA ZONAS DE OFERTA Y DEMANDA   SMC0004
000360* 22/08/1989 MSO  SOL-036   SE AGREGA SOPORTE Y RESISTENCIA       SMC0005
000370* 05/02/1990 RPA  SOL-044   SE AGREGA QUIEBRE DE ESTRUCTURA BOS   SMC0006
000380* 19/07/1990 RPA  SOL-050   SE AGREGA CAMBIO DE CARACTER CHOCH    SMC0007
000390* 30/01/1991 CRV  SOL-058   SE AGREGA DESEQUILIBRIO OFERTA/DEMANDASMC0008
000400* 11/09/1991 MSO  SOL-065   SE AGREGA CALCULO DE CONFIANZA        SMC0009
000410* 27/02/1992 RPA  SOL-069   SE AGREGA ENTRADA/STOP/OBJETIVO       SMC0010
000420* 15/10/1993 CRV  SOL-078   TOPE DE CONFIANZA EN 1.0000           SMC0011
000430* 03/05/1995 MSO  SOL-093   SE LIMITA DETALLE A 3 NIVELES         SMC0012
000440* 21/11/1996 JTO  SOL-105   REVISION DE NOMBRES DE CAMPOS MONEDA  SMC0013
000450* 26/06/1998 JTO  Y2K-02    Y2K: SIN IMPACTO - NO USA FECHAS      SMC0014
000460* 03/02/1999 JTO  Y2K-07    Y2K: REVISION GENERAL DEL PROGRAMA    SMC0015
000470* 15/05/2001 RPA  SOL-129   SE ELIMINA PANTALLA - CORRIDA POR LOTESMC0016
000480* 12/07/2004 JTO  SOL-150   CORRIGE SIGNO DE TENDENCIA EN CHOCH   SMC0017
000490* 08/03/2008 MSO  SOL-165   SE DOCUMENTA LIMITE DE 50 PUNTOS HIST.SMC0018
000500* 11/02/2010 RPA  SOL-171   AMPLIA TAB-NIVELES-GRUPO A 150 (0480) SMC0019
000510* -----------------------------------------------------------
000520*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550* C01/TOP-OF-FORM Y LA CLASE MONEDA-NUMERICA SE HEREDAN DEL
000560* RESTO DE LOS PROGRAMAS SMC4 - ESTE PROGRAMA NO IMPRIME NI
000570* VALIDA SIMBOLOS NUMERICOS, PERO LA INSTALACION LAS EXIGE EN
000580* TODO PROGRAMA NUEVO (NORMA DEL DEPTO. DE SISTEMAS).
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS MONEDA-NUMERICA IS "0" THRU "9".
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640*
000650* ARCHIVO DE ENTRADA, PREPARADO POR SMC4OP1 EN ESTE MISMO LOTE.
000660     SELECT CANDIDATO-TMP ASSIGN TO DISK
000670         ORGANIZATION IS SEQUENTIAL.
000680*
000690* ARCHIVO DE SALIDA, QUE LUEGO LEE SMC4OP3 PARA RANQUEAR.
000700     SELECT OPORTUNIDAD-TMP ASSIGN TO DISK
000710         ORGANIZATION IS SEQUENTIAL.
000720*
000730 DATA DIVISION.
000740 FILE SECTION.
000750* ARCHIVO DE ENTRADA - LO DEJO SMC4OP1, UNA MONEDA POR REGISTRO,
000760* YA FILTRADA POR LAS CUATRO REGLAS DE ELEGIBILIDAD SMC.
000770 FD  CANDIDATO-TMP
000780     LABEL RECORD IS STANDARD
000790     VALUE OF FILE-ID "CANDTMP.DAT".
000800 01  REG-CANDIDATO.
000810     02  CT-SIMBOLO              PIC X(10).
000820     02  CT-NOMBRE-MONEDA        PIC X(20).
000830     02  CT-PRECIO-ACTUAL        PIC S9(9)V9(4).
000840* LOS DOS INDICADORES SIGUIENTES SON SOLO INFORMATIVOS (VIENEN
000850* DE SMC4OP1, PARRAFO 0400) - ESTE PROGRAMA NO LOS LEE.
000860     02  CT-IND-ALTO-VOLUMEN     PIC X.
000870     02  CT-IND-VOLATIL          PIC X.
000880     02  FILLER                  PIC X(10).
000890*
000900* ARCHIVO DE SALIDA - UN REGISTRO POR MONEDA ANALIZADA, CON EL
000910* RESULTADO COMPLETO DEL ANALISIS SMC, RUMBO A SMC4OP3 PARA SU
000920* VALIDACION Y RANKING.
000930 FD  OPORTUNIDAD-TMP
000940     LABEL RECORD IS STANDARD
000950     VALUE OF FILE-ID "OPORTTMP.DAT".
000960 01  REG-OPORTUNIDAD.
000970     02  OP-SIMBOLO              PIC X(10).
000980     02  OP-NOMBRE-MONEDA        PIC X(20).
000990     02  OP-PRECIO-ACTUAL        PIC S9(9)V9(4).
001000* "WR"/"BL"/"KL" - VER 1000-CALCULAR-CONFIANZA PARA EL SIGNIFICADO
001010* DE CADA CODIGO Y COMO SE ELIGE.
001020     02  OP-TIPO-OPORTUNIDAD     PIC X(2).
001030     02  OP-CONFIANZA            PIC 9V9(4).
001040     02  OP-PRECIO-ENTRADA       PIC S9(9)V9(4).
001050     02  OP-PRECIO-STOP          PIC S9(9)V9(4).
001060     02  OP-PRECIO-OBJETIVO      PIC S9(9)V9(4).
001070* LOS CUATRO FLAGS DE SENAL QUE ALIMENTARON LA CONFIANZA -
001080* SE GUARDAN PARA QUE SMC4OP4 ARME EL TEXTO DE ANALISIS SIN
001090* TENER QUE REPETIR LOS CALCULOS.
001100     02  OP-FLAG-BOS             PIC X.
001110     02  OP-FLAG-CHOCH           PIC X.
001120     02  OP-FLAG-RETEST          PIC X.
001130     02  OP-FLAG-DESEQUILIBRIO   PIC X.
001140     02  OP-LIQUIDEZ             PIC 9V9(4).
001150     02  OP-CANT-NIVELES         PIC 9(3).
001160* SOLO SE GRABAN LOS PRIMEROS 3 NIVELES DE LA TABLA (VER 1210,
001170* NO SON NECESARIAMENTE LOS MAS FUERTES) - EL DETALLE COMPLETO
001180* QUEDA EN TAB-NIVELES-GRUPO, DE TRABAJO UNICAMENTE.
001190     02  OP-NIVEL-DETALLE OCCURS 3.
001200         03  OPN-TIPO            PIC X(2).
001210         03  OPN-PRECIO          PIC S9(9)V9(4).
001220         03  OPN-FUERZA          PIC 9V9(4).
001230     02  FILLER                  PIC X(10).
001240*
001250 WORKING-STORAGE SECTION.
001260*
001270* CONTADOR DE TOQUES DE LA BANDA DE RETEST EN USO - CONTADOR
001280* SUELTO DE TRABAJO, SE REPONE A CERO AL EMPEZAR CADA NIVEL.
001290 77  WS-CONTADOR-TOQUES      PIC 9(3) COMP VALUE 0.
001300*
001310* CONTADOR DE OPORTUNIDADES ANALIZADAS EN EL LOTE - SE
001320* INFORMA A SMC4MN00 PARA EL CUADRE FINAL DEL INFORME.
001330 01  WS-CONTADORES.
001340     02  WS-OPORT-ANALIZADAS     PIC 9(7) COMP VALUE 0.
001350     02  FILLER                  PIC X(04).
001360*
001370* SUBSCRIPTOS DE LA SERIE DE PRECIOS DE LA MONEDA QUE SE
001380* ESTA ANALIZANDO EN ESTE MOMENTO.
001390 01  WS-TRABAJO-NIVEL.
001400     02  WS-IDX                  PIC 9(3) COMP VALUE 0.
001410     02  WS-IDX2                 PIC 9(3) COMP VALUE 0.
001420     02  WS-IDX-INICIO           PIC 9(3) COMP VALUE 0.
001430     02  WS-CANT-PRECIOS         PIC 9(3) COMP VALUE 0.
001440     02  FILLER                  PIC X(04).
001450*
001460* SERIE DE PRECIOS DE LA MONEDA EN ANALISIS, COPIADA DESDE EL
001470* RESULTADO DE SMC4OP5 EN EL PARRAFO 0300 - 50 PUNTOS ES EL
001480* TOPE DE HISTORIA QUE GUARDA HISTORIA.DAT (VER SMC4OP5).
001490 01  WS-PRECIOS.
001500     02  WS-PRECIO-SERIE         PIC S9(9)V9(4) OCCURS 50.
001510     02  FILLER                  PIC X(04).
001520*
001530* SIMBOLO QUE SE LE PASA A SMC4OP5 PARA QUE BUSQUE EL
001540* HISTORIAL - SE LLENA EN EL PARRAFO 0300 DESDE CT-SIMBOLO.
001550 01  WS-SIMBOLO-BUSCAR           PIC X(10).
001560*
001570* RESULTADO DE LA BUSQUEDA DE HISTORIAL - REPLICA LA
001580* ESTRUCTURA DE ENLACE QUE DEVUELVE EL SUBPROGRAMA SMC4OP5.
001590 01  WS-RESULTADO-HIST.
001600     02  LK-HALLADO              PIC X.
001610         88  HIST-HALLADO              VALUE "S".
001620     02  LK-CANT-PRECIOS         PIC 9(3) COMP.
001630     02  LK-PRECIO-PUNTO         PIC S9(9)V9(4) OCCURS 50.
001640     02  FILLER                  PIC X(10).
001650*
001660* PAR DE TRABAJO PARA EL VALOR ABSOLUTO DE UNA DIFERENCIA -
001670* SE DEJA COMO VISTA DE TABLA PARA EL RESPALDO DE CALCULO.
001680 01  WS-VALORES-CALCULO.
001690     02  WS-VALOR-ENTRADA        PIC S9(9)V9(4) VALUE 0.
001700     02  WS-VALOR-ABS            PIC S9(9)V9(4) VALUE 0.
001710     02  FILLER                  PIC X(04).
001720 01  WS-VALORES-CALCULO-R REDEFINES WS-VALORES-CALCULO.
001730     02  WS-VALOR-CALCULO-TABLA  PIC S9(9)V9(4) OCCURS 2.
001740*
001750* RAZON DE CAMBIO DE PRECIO, DE TRABAJO UNICAMENTE - LA
001760* REUTILIZAN LOS BLOQUES DE ORDEN (0500) Y EL DESEQUILIBRIO
001770* DE OFERTA/DEMANDA (0900); NUNCA SE GRABA EN LA SALIDA.
001780 01  WS-RATIOS.
001790     02  WS-RATIO                PIC 9V9(4) VALUE 0.
001800     02  FILLER                  PIC X(04).
001810*
001820* PRECIO MAXIMO Y MINIMO DE LOS ULTIMOS 10 PUNTOS - USADO
001830* PARA EL QUIEBRE DE ESTRUCTURA (BOS). VISTA DE TABLA PARA
001840* EL LISTADO DE AUDITORIA DE SENALES.
001850 01  WS-NIVELES-EXTREMOS.
001860     02  WS-MAXIMO-RECIENTE      PIC S9(9)V9(4) VALUE 0.
001870     02  WS-MINIMO-RECIENTE      PIC S9(9)V9(4) VALUE 0.
001880     02  FILLER                  PIC X(04).
001890 01  WS-NIVELES-EXTREMOS-R REDEFINES WS-NIVELES-EXTREMOS.
001900     02  WS-EXTREMO-TABLA        PIC S9(9)V9(4) OCCURS 2.
001910*
001920* BANDAS DE QUIEBRE DE ESTRUCTURA - 1.5% SOBRE EL MAXIMO Y
001930* 1.5% BAJO EL MINIMO DE LOS ULTIMOS 10 PUNTOS (PARRAFO 0800).
001940 01  WS-UMBRALES-SENAL.
001950     02  WS-UMBRAL-ALTO          PIC S9(9)V9(4) VALUE 0.
001960     02  WS-UMBRAL-BAJO          PIC S9(9)V9(4) VALUE 0.
001970     02  FILLER                  PIC X(04).
001980*
001990* TENDENCIA CORTA (5 PUNTOS) Y MEDIA (15 PUNTOS) - USADAS
002000* PARA EL CAMBIO DE CARACTER (CHOCH). VISTA DE TABLA PARA
002010* EL LISTADO DE AUDITORIA DE SENALES.
002020 01  WS-TENDENCIAS.
002030     02  WS-TEND-CORTA           PIC S9(1)V9(4) VALUE 0.
002040     02  WS-TEND-MEDIA           PIC S9(1)V9(4) VALUE 0.
002050     02  FILLER                  PIC X(04).
002060 01  WS-TENDENCIAS-R REDEFINES WS-TENDENCIAS.
002070     02  WS-TENDENCIA-TABLA      PIC S9(1)V9(4) OCCURS 2.
002080*
002090* PUNTO DE REFERENCIA Y BANDA DE 1% PARA CONTAR TOQUES DE
002100* SOPORTE/RESISTENCIA (PARRAFO 0700) - SE REPONE EN CADA PUNTO
002110* DE LA SERIE, NO SOLO UNA VEZ POR MONEDA.
002120 01  WS-REFERENCIA-TOQUE.
002130     02  WS-NIVEL-REFERENCIA     PIC S9(9)V9(4) VALUE 0.
002140     02  WS-BANDA-ALTA           PIC S9(9)V9(4) VALUE 0.
002150     02  WS-BANDA-BAJA           PIC S9(9)V9(4) VALUE 0.
002160     02  FILLER                  PIC X(04).
002170*
002180* TABLA DE NIVELES CLAVE DETECTADOS PARA LA MONEDA ACTUAL, UNA
002190* ENTRADA POR NIVEL CON SU TIPO Y FUERZA. EL TOPE DE 150 CUBRE
002200* EL PEOR CASO DE LOS TRES DETECTORES SOBRE LOS 50 PUNTOS DE
002210* HISTORIA (BLOQUES DE ORDEN + ZONAS + SOPORTE/RESISTENCIA) -
002220* CON 50 PUNTOS NINGUN NIVEL SE PIERDE (SOL-171).
002230 01  TAB-NIVELES-GRUPO.
002240     02  TAB-NIVELES OCCURS 150.
002250         03  NV-PRECIO           PIC S9(9)V9(4).
002260         03  NV-TIPO             PIC X(2).
002270         03  NV-FUERZA           PIC 9V9(4).
002280         03  NV-TOQUES           PIC 9(3) COMP.
002290     02  WS-CANT-NIVELES         PIC 9(3) COMP VALUE 0.
002300     02  FILLER                  PIC X(04).
002310*
002320* UN NIVEL RECIEN DETECTADO, ANTES DE ENTRAR A LA TABLA - CADA
002330* PARRAFO DETECTOR (0500/0600/0700) LLENA ESTOS CUATRO CAMPOS
002340* Y LUEGO LLAMA A 0480-AGREGAR-NIVEL PARA COPIARLOS A LA TABLA.
002350 01  WS-NIVEL-TMP.
002360     02  WS-NIVEL-PRECIO-TMP     PIC S9(9)V9(4).
002370     02  WS-NIVEL-TIPO-TMP       PIC X(2).
002380     02  WS-NIVEL-FUERZA-TMP     PIC 9V9(4).
002390     02  WS-NIVEL-TOQUES-TMP     PIC 9(3) COMP.
002400     02  FILLER                  PIC X(04).
002410*
002420* LAS CUATRO SENALES TECNICAS DEL ANALISIS SMC - SE REPONEN A
002430* "N" EN 0400-INICIALIZAR-ANALISIS AL EMPEZAR CADA MONEDA.
002440* SENAL-RETEST (BITACORA SOL-065) NUNCA SE ENCIENDE EN ESTA
002450* VERSION - QUEDA RESERVADA PARA UN CALCULO QUE NO SE TERMINO
002460* DE IMPLEMENTAR EN SU MOMENTO; SU PESO EN LA CONFIANZA (0.20)
002470* SOLO SE APLICA SI ALGUN DIA SE TERMINA ESA LOGICA.
002480 01  WS-SENALES.
002490     02  WS-SW-BOS               PIC X VALUE "N".
002500         88  SENAL-BOS                 VALUE "S".
002510     02  WS-SW-CHOCH             PIC X VALUE "N".
002520         88  SENAL-CHOCH               VALUE "S".
002530     02  WS-SW-RETEST            PIC X VALUE "N".
002540         88  SENAL-RETEST              VALUE "S".
002550     02  WS-SW-DESEQUIL          PIC X VALUE "N".
002560         88  SENAL-DESEQUIL            VALUE "S".
002570     02  FILLER                  PIC X(06).
002580*
002590* RESULTADO DEL ANALISIS DE LA MONEDA ACTUAL, ARMADO EN LOS
002600* PARRAFOS 1000/1100 Y GRABADO EN 1200 - WS-LIQUIDEZ QUEDA FIJO
002610* EN 0.75 PORQUE EL LOTE NO CALCULA LIQUIDEZ DE MERCADO REAL,
002620* SOLO DEJA UN VALOR DE REFERENCIA PARA EL INFORME (SMC4OP4).
002630 01  WS-RESULTADO-ANALISIS.
002640     02  WS-TIPO-OPORTUNIDAD     PIC X(2)       VALUE "WR".
002650     02  WS-CONFIANZA            PIC 9V9(4)     VALUE 0.
002660     02  WS-LIQUIDEZ             PIC 9V9(4)     VALUE 0.7500.
002670     02  WS-PRECIO-ENTRADA       PIC S9(9)V9(4) VALUE 0.
002680     02  WS-PRECIO-STOP          PIC S9(9)V9(4) VALUE 0.
002690     02  WS-PRECIO-OBJETIVO      PIC S9(9)V9(4) VALUE 0.
002700     02  WS-AJUSTE-ENTRADA       PIC S9(9)V9(4) VALUE 0.
002710     02  FILLER                  PIC X(04).
002720*
002730* UNICO SWITCH DE CONTROL DE ESTE PROGRAMA - FIN DEL ARCHIVO
002740* DE CANDIDATOS QUE DEJO SMC4OP1.
002750 01  WS-SWITCHES.
002760     02  WS-SW-FIN-CANDIDATOS    PIC X          VALUE "N".
002770         88  FIN-CANDIDATOS                     VALUE "S".
002780     02  FILLER                  PIC X(07).
002790*
002800* LA FECHA Y LOS TOTALES VIAJAN POR REFERENCIA DESDE SMC4MN00 -
002810* ESTE PROGRAMA SOLO LEE LA FECHA (NO LA USA POR AHORA) Y
002820* ACTUALIZA LOS DOS CONTADORES QUE LE CORRESPONDEN.
002830 LINKAGE SECTION.
002840 01  LK-FECHA-SISTEMA.
002850     02  LK-ANO                  PIC 9(4).
002860     02  LK-MES                  PIC 9(2).
002870     02  LK-DIA                  PIC 9(2).
002880*
002890* GRUPO DE TOTALES COMPARTIDO POR LAS CUATRO ETAPAS (VER
002900* SMC4MN00) - ESTE PROGRAMA SOLO TOCA LK-OPORT-ANALIZADAS.
002910 01  LK-TOTALES.
002920     02  LK-MONEDAS-LEIDAS       PIC 9(7) COMP.
002930     02  LK-CANDIDATOS-ACEPT     PIC 9(7) COMP.
002940     02  LK-CONT-ALTO-VOLUMEN    PIC 9(7) COMP.
002950     02  LK-CONT-VOLATILES       PIC 9(7) COMP.
002960     02  LK-OPORT-ANALIZADAS     PIC 9(7) COMP.
002970     02  LK-OPORT-RETENIDAS      PIC 9(7) COMP.
002980*
002990 PROCEDURE DIVISION USING LK-FECHA-SISTEMA LK-TOTALES.
003000* RUTINA PRINCIPAL - ABRE, PROCESA CADA CANDIDATO HASTA EL FIN
003010* DEL ARCHIVO Y CIERRA. EL DETALLE DEL ANALISIS ESTA EN 0200
003020* Y EN LOS PARRAFOS QUE ESE LLAMA EN CADENA.
003030 0000-PRINCIPAL.
003040     PERFORM 0100-ABRIR-ARCHIVOS THRU 0100-ABRIR-ARCHIVOS-EXIT.
003050     PERFORM 0200-LEER-CANDIDATO THRU 0200-LEER-CANDIDATO-EXIT
003060         UNTIL FIN-CANDIDATOS.
003070     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-CERRAR-ARCHIVOS-EXIT.
003080     GOBACK.
003090*
003100 0100-ABRIR-ARCHIVOS.
003110     OPEN INPUT  CANDIDATO-TMP.
003120     OPEN OUTPUT OPORTUNIDAD-TMP.
003130 0100-ABRIR-ARCHIVOS-EXIT.
003140     EXIT.
003150*
003160* 0200 - POR CADA CANDIDATO: BUSCA SU HISTORIAL, CORRE LOS
003170* DETECTORES QUE ALCANCEN CON LOS PUNTOS DISPONIBLES Y GRABA
003180* EL RESULTADO. LOS DETECTORES NO CORREN TODOS SIEMPRE: CADA
003190* UNO TIENE SU PROPIO MINIMO DE PUNTOS DE HISTORIA PARA NO
003200* LEER FUERA DE LA TABLA WS-PRECIO-SERIE.
003210 0200-LEER-CANDIDATO.
003220     READ CANDIDATO-TMP AT END
003230         SET FIN-CANDIDATOS TO TRUE
003240         GO TO 0200-LEER-CANDIDATO-EXIT
003250     END-READ.
003260     ADD 1 TO WS-OPORT-ANALIZADAS.
003270     PERFORM 0300-BUSCAR-HISTORIAL THRU 0300-BUSCAR-HISTORIAL-EXIT.
003280     PERFORM 0400-INICIALIZAR-ANALISIS THRU
003290         0400-INICIALIZAR-ANALISIS-EXIT.
003300* BLOQUES, ZONAS, SOPORTE/RESISTENCIA Y BOS NECESITAN AL MENOS
003310* 10 PUNTOS (LA VENTANA DE BOS EXIGE 10, LOS DEMAS MENOS, PERO
003320* SE AGRUPAN BAJO EL MISMO MINIMO POR SIMPLICIDAD).
003330     IF WS-CANT-PRECIOS >= 10
003340         PERFORM 0500-DETECTAR-BLOQUES-ORDEN THRU
003350             0500-DETECTAR-BLOQUES-ORDEN-EXIT
003360         PERFORM 0600-DETECTAR-ZONAS THRU 0600-DETECTAR-ZONAS-EXIT
003370         PERFORM 0700-DETECTAR-SOP-RES THRU
003380             0700-DETECTAR-SOP-RES-EXIT
003390         PERFORM 0800-DETECTAR-BOS THRU 0800-DETECTAR-BOS-EXIT
003400     END-IF.
003410* CHOCH COMPARA CONTRA LOS ULTIMOS 15 PUNTOS, POR ESO EXIGE
003420* 20 COMO MINIMO DE HISTORIA (MARGEN DE SEGURIDAD SOBRE LOS 15).
003430     IF WS-CANT-PRECIOS >= 20
003440         PERFORM 0850-DETECTAR-CHOCH THRU 0850-DETECTAR-CHOCH-EXIT
003450     END-IF.
003460* DESEQUILIBRIO SOLO COMPARA PUNTOS CONSECUTIVOS, POR ESO LE
003470* BASTAN 5 PUNTOS DE HISTORIA PARA CORRER.
003480     IF WS-CANT-PRECIOS >= 5
003490         PERFORM 0900-DETECTAR-DESEQUILIBRIO THRU
003500             0900-DETECTAR-DESEQUILIBRIO-EXIT
003510     END-IF.
003520     PERFORM 1000-CALCULAR-CONFIANZA THRU
003530         1000-CALCULAR-CONFIANZA-EXIT.
003540     PERFORM 1100-CALCULAR-NIVELES THRU 1100-CALCULAR-NIVELES-EXIT.
003550     PERFORM 1200-GRABAR-OPORTUNIDAD THRU
003560         1200-GRABAR-OPORTUNIDAD-EXIT.
003570 0200-LEER-CANDIDATO-EXIT.
003580     EXIT.
003590*
003600* 0300 - BUSCA EL HISTORIAL DE LA MONEDA LLAMANDO A SMC4OP5.
003610* SI NO HAY HISTORIAL SE DEJA LA SERIE EN CERO PUNTOS Y EL
003620* RESTO DE LOS PARRAFOS DE DETECCION SIMPLEMENTE NO CORREN.
003630 0300-BUSCAR-HISTORIAL.
003640     MOVE CT-SIMBOLO TO WS-SIMBOLO-BUSCAR.
003650     CALL "SMC4OP5" USING WS-SIMBOLO-BUSCAR WS-RESULTADO-HIST.
003660     IF HIST-HALLADO
003670         MOVE LK-CANT-PRECIOS TO WS-CANT-PRECIOS
003680* SIEMPRE SE RECORRE HASTA 50 (EL TOPE DE LA TABLA), NO SOLO
003690* HASTA LK-CANT-PRECIOS - LAS POSICIONES SOBRANTES QUEDAN CON
003700* EL VALOR VIEJO DE LA MONEDA ANTERIOR, PERO NO SE USAN PORQUE
003710* TODOS LOS DETECTORES SE DETIENEN EN WS-CANT-PRECIOS.
003720         PERFORM 0310-COPIAR-SERIE THRU 0310-COPIAR-SERIE-EXIT
003730             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 50
003740     ELSE
003750         MOVE 0 TO WS-CANT-PRECIOS
003760     END-IF.
003770 0300-BUSCAR-HISTORIAL-EXIT.
003780     EXIT.
003790*
003800* COPIA PUNTO A PUNTO DESDE EL AREA DE ENLACE DE SMC4OP5 A LA
003810* SERIE DE TRABAJO PROPIA - ASI EL RESTO DEL PROGRAMA NUNCA
003820* TOCA LA LINKAGE SECTION DE NUEVO.
003830 0310-COPIAR-SERIE.
003840     MOVE LK-PRECIO-PUNTO(WS-IDX) TO WS-PRECIO-SERIE(WS-IDX).
003850 0310-COPIAR-SERIE-EXIT.
003860     EXIT.
003870*
003880* DEJA TODO EN CERO/DEFAULT ANTES DE ANALIZAR UNA MONEDA NUEVA
003890* - SIN ESTO LOS NIVELES Y SENALES DE LA MONEDA ANTERIOR
003900* QUEDARIAN PEGADOS EN LA SIGUIENTE.
003910 0400-INICIALIZAR-ANALISIS.
003920     MOVE 0    TO WS-CANT-NIVELES.
003930     MOVE "N"  TO WS-SW-BOS WS-SW-CHOCH.
003940     MOVE "N"  TO WS-SW-RETEST WS-SW-DESEQUIL.
003950     MOVE "WR" TO WS-TIPO-OPORTUNIDAD.
003960     MOVE 0    TO WS-CONFIANZA.
003970 0400-INICIALIZAR-ANALISIS-EXIT.
003980     EXIT.
003990*
004000* 0470 - VALOR ABSOLUTO DE UNA DIFERENCIA. SE REUTILIZA EN
004010* BLOQUES DE ORDEN, CHOCH Y DESEQUILIBRIO PARA NO REPETIR
004020* LA MISMA LOGICA TRES VECES (VER RUTINA EQUIVALENTE EN
004030* SMC4OP1, PARRAFO 0300).
004040 0470-VALOR-ABSOLUTO.
004050     IF WS-VALOR-ENTRADA < 0
004060         COMPUTE WS-VALOR-ABS = 0 - WS-VALOR-ENTRADA
004070     ELSE
004080         MOVE WS-VALOR-ENTRADA TO WS-VALOR-ABS
004090     END-IF.
004100 0470-VALOR-ABSOLUTO-EXIT.
004110     EXIT.
004120*
004130* 0480 - EL TOPE DE LA COMPARACION ES EL TAMANO DE TAB-NIVELES
004140* (150, SOL-171) - NO EL ANTIGUO LIMITE DE 50.
004150 0480-AGREGAR-NIVEL.
004160     IF WS-CANT-NIVELES < 150
004170         ADD 1 TO WS-CANT-NIVELES
004180* COPIA LOS CUATRO CAMPOS DEL NIVEL DE TRABAJO (WS-NIVEL-TMP)
004190* A LA NUEVA POSICION DE LA TABLA, RECIEN ABIERTA ARRIBA.
004200         MOVE WS-NIVEL-PRECIO-TMP TO NV-PRECIO(WS-CANT-NIVELES)
004210         MOVE WS-NIVEL-TIPO-TMP   TO NV-TIPO(WS-CANT-NIVELES)
004220         MOVE WS-NIVEL-FUERZA-TMP TO NV-FUERZA(WS-CANT-NIVELES)
004230         MOVE WS-NIVEL-TOQUES-TMP TO NV-TOQUES(WS-CANT-NIVELES)
004240     END-IF.
004250 0480-AGREGAR-NIVEL-EXIT.
004260     EXIT.
004270*
004280* 0500 - BLOQUES DE ORDEN: RECORRE DEL 3ER PUNTO AL TERCERO
004290* DESDE EL FINAL BUSCANDO UN CAMBIO BRUSCO DE DIRECCION.
004300 0500-DETECTAR-BLOQUES-ORDEN.
004310     PERFORM 0510-EVALUAR-BLOQUE THRU 0510-EVALUAR-BLOQUE-EXIT
004320         VARYING WS-IDX FROM 3 BY 1
004330         UNTIL WS-IDX > WS-CANT-PRECIOS - 2.
004340 0500-DETECTAR-BLOQUES-ORDEN-EXIT.
004350     EXIT.
004360*
004370* BLOQUE DE ORDEN ALCISTA: EL PUNTO WS-IDX CAE Y EL SIGUIENTE
004380* REBOTA CON FUERZA - ESE REBOTE ES EL QUE SE MIDE EN WS-RATIO.
004390 0510-EVALUAR-BLOQUE.
004400     IF WS-PRECIO-SERIE(WS-IDX) < WS-PRECIO-SERIE(WS-IDX - 1)
004410         AND WS-PRECIO-SERIE(WS-IDX + 1) > WS-PRECIO-SERIE(WS-IDX)
004420* RATIO DEL REBOTE SOBRE EL PUNTO BAJO - SOLO CUENTA SI SUBE
004430* MAS DE 2% (UMBRAL FIJADO POR EL ANALISTA, NO VIENE DE TABLA).
004440         COMPUTE WS-RATIO ROUNDED =
004450             (WS-PRECIO-SERIE(WS-IDX + 1) - WS-PRECIO-SERIE(WS-IDX))
004460             / WS-PRECIO-SERIE(WS-IDX)
004470         IF WS-RATIO > 0.02
004480* LA FUERZA DEL NIVEL ES EL TAMANO TOTAL DEL VAIVEN (PUNTO
004490* ANTERIOR AL SIGUIENTE) SOBRE EL PRECIO DEL PROPIO BLOQUE -
004500* POR ESO SE PASA POR 0470 ANTES DE DIVIDIR, PARA NO ARRASTRAR
004510* UN SIGNO NEGATIVO A NV-FUERZA.
004520             COMPUTE WS-VALOR-ENTRADA =
004530                 WS-PRECIO-SERIE(WS-IDX + 1)
004540                 - WS-PRECIO-SERIE(WS-IDX - 1)
004550             PERFORM 0470-VALOR-ABSOLUTO THRU
004560                 0470-VALOR-ABSOLUTO-EXIT
004570             COMPUTE WS-NIVEL-FUERZA-TMP ROUNDED =
004580                 WS-VALOR-ABS / WS-PRECIO-SERIE(WS-IDX)
004590             MOVE WS-PRECIO-SERIE(WS-IDX) TO WS-NIVEL-PRECIO-TMP
004600* "OB" = BLOQUE DE ORDEN DE COMPRA (EL PRECIO REBOTO DESDE AHI).
004610             MOVE "OB" TO WS-NIVEL-TIPO-TMP
004620             MOVE 0    TO WS-NIVEL-TOQUES-TMP
004630             PERFORM 0480-AGREGAR-NIVEL THRU 0480-AGREGAR-NIVEL-EXIT
004640         END-IF
004650     END-IF.
004660* BLOQUE DE ORDEN BAJISTA: EL ESPEJO DEL CASO ANTERIOR - EL
004670* PUNTO SUBE Y EL SIGUIENTE CAE CON FUERZA.
004680     IF WS-PRECIO-SERIE(WS-IDX) > WS-PRECIO-SERIE(WS-IDX - 1)
004690         AND WS-PRECIO-SERIE(WS-IDX + 1) < WS-PRECIO-SERIE(WS-IDX)
004700         COMPUTE WS-RATIO ROUNDED =
004710             (WS-PRECIO-SERIE(WS-IDX) - WS-PRECIO-SERIE(WS-IDX + 1))
004720             / WS-PRECIO-SERIE(WS-IDX)
004730         IF WS-RATIO > 0.02
004740* MISMA FORMULA DE FUERZA QUE EL CASO ALCISTA - SOLO CAMBIA
004750* EL TIPO DE NIVEL QUE SE GRABA AL FINAL.
004760             COMPUTE WS-VALOR-ENTRADA =
004770                 WS-PRECIO-SERIE(WS-IDX + 1)
004780                 - WS-PRECIO-SERIE(WS-IDX - 1)
004790             PERFORM 0470-VALOR-ABSOLUTO THRU
004800                 0470-VALOR-ABSOLUTO-EXIT
004810             COMPUTE WS-NIVEL-FUERZA-TMP ROUNDED =
004820                 WS-VALOR-ABS / WS-PRECIO-SERIE(WS-IDX)
004830             MOVE WS-PRECIO-SERIE(WS-IDX) TO WS-NIVEL-PRECIO-TMP
004840* "OS" = BLOQUE DE ORDEN DE VENTA (EL PRECIO CAYO DESDE AHI).
004850             MOVE "OS" TO WS-NIVEL-TIPO-TMP
004860             MOVE 0    TO WS-NIVEL-TOQUES-TMP
004870             PERFORM 0480-AGREGAR-NIVEL THRU 0480-AGREGAR-NIVEL-EXIT
004880         END-IF
004890     END-IF.
004900 0510-EVALUAR-BLOQUE-EXIT.
004910     EXIT.
004920*
004930* 0600 - ZONAS DE OFERTA Y DEMANDA: UN PUNTO QUE ES MAXIMO O
004940* MINIMO LOCAL FRENTE A SUS DOS VECINOS DE CADA LADO.
004950 0600-DETECTAR-ZONAS.
004960     PERFORM 0610-EVALUAR-ZONA THRU 0610-EVALUAR-ZONA-EXIT
004970         VARYING WS-IDX FROM 6 BY 1
004980         UNTIL WS-IDX > WS-CANT-PRECIOS - 5.
004990 0600-DETECTAR-ZONAS-EXIT.
005000     EXIT.
005010*
005020* ZONA DE OFERTA (MAXIMO LOCAL): SE EXIGEN DOS VECINOS A CADA
005030* LADO, NO UNO SOLO, PARA NO MARCAR UN SIMPLE ZIGZAG DE RUIDO
005040* COMO ZONA - POR ESO EL RANGO DE 0600 EMPIEZA EN EL PUNTO 6.
005050* LA FUERZA SE DEJA FIJA EN 0.5 (MEDIA); ESTAS ZONAS NO TIENEN
005060* UN CONTADOR DE TOQUES COMO SOPORTE/RESISTENCIA (PARRAFO 0700).
005070 0610-EVALUAR-ZONA.
005080     IF WS-PRECIO-SERIE(WS-IDX) > WS-PRECIO-SERIE(WS-IDX - 1)
005090         AND WS-PRECIO-SERIE(WS-IDX) > WS-PRECIO-SERIE(WS-IDX - 2)
005100         AND WS-PRECIO-SERIE(WS-IDX) > WS-PRECIO-SERIE(WS-IDX + 1)
005110         AND WS-PRECIO-SERIE(WS-IDX) > WS-PRECIO-SERIE(WS-IDX + 2)
005120         MOVE WS-PRECIO-SERIE(WS-IDX) TO WS-NIVEL-PRECIO-TMP
005130* "SZ" = ZONA DE OFERTA (SUPPLY ZONE) - AHI VENDIO EL MERCADO.
005140         MOVE "SZ" TO WS-NIVEL-TIPO-TMP
005150         MOVE 0.5  TO WS-NIVEL-FUERZA-TMP
005160         MOVE 0    TO WS-NIVEL-TOQUES-TMP
005170         PERFORM 0480-AGREGAR-NIVEL THRU 0480-AGREGAR-NIVEL-EXIT
005180     END-IF.
005190* ZONA DE DEMANDA (MINIMO LOCAL): ESPEJO DEL CASO ANTERIOR.
005200     IF WS-PRECIO-SERIE(WS-IDX) < WS-PRECIO-SERIE(WS-IDX - 1)
005210         AND WS-PRECIO-SERIE(WS-IDX) < WS-PRECIO-SERIE(WS-IDX - 2)
005220         AND WS-PRECIO-SERIE(WS-IDX) < WS-PRECIO-SERIE(WS-IDX + 1)
005230         AND WS-PRECIO-SERIE(WS-IDX) < WS-PRECIO-SERIE(WS-IDX + 2)
005240         MOVE WS-PRECIO-SERIE(WS-IDX) TO WS-NIVEL-PRECIO-TMP
005250* "DZ" = ZONA DE DEMANDA (DEMAND ZONE) - AHI COMPRO EL MERCADO.
005260         MOVE "DZ" TO WS-NIVEL-TIPO-TMP
005270         MOVE 0.5  TO WS-NIVEL-FUERZA-TMP
005280         MOVE 0    TO WS-NIVEL-TOQUES-TMP
005290         PERFORM 0480-AGREGAR-NIVEL THRU 0480-AGREGAR-NIVEL-EXIT
005300     END-IF.
005310 0610-EVALUAR-ZONA-EXIT.
005320     EXIT.
005330*
005340* 0700 - SOPORTE Y RESISTENCIA: CUENTA CUANTAS VECES LA SERIE
005350* TOCA UNA BANDA DE 1% ALREDEDOR DE CADA PUNTO.
005360 0700-DETECTAR-SOP-RES.
005370     PERFORM 0710-EVALUAR-TOQUE THRU 0710-EVALUAR-TOQUE-EXIT
005380         VARYING WS-IDX FROM 2 BY 1
005390         UNTIL WS-IDX > WS-CANT-PRECIOS - 1.
005400 0700-DETECTAR-SOP-RES-EXIT.
005410     EXIT.
005420*
005430* EL PUNTO WS-IDX ES EL CANDIDATO A SOPORTE/RESISTENCIA - LA
005440* BANDA DE +-1% ALREDEDOR DE EL ES LO QUE SE CUENTA COMO
005450* "TOQUE" CADA VEZ QUE LA SERIE ENTERA VUELVE A PASAR POR AHI.
005460 0710-EVALUAR-TOQUE.
005470     MOVE 0 TO WS-CONTADOR-TOQUES.
005480     MOVE WS-PRECIO-SERIE(WS-IDX) TO WS-NIVEL-REFERENCIA.
005490     COMPUTE WS-BANDA-ALTA ROUNDED = WS-NIVEL-REFERENCIA * 1.01.
005500     COMPUTE WS-BANDA-BAJA ROUNDED = WS-NIVEL-REFERENCIA * 0.99.
005510* 0720 RECORRE TODA LA SERIE (NO SOLO LOS VECINOS) PORQUE UN
005520* TOQUE PUEDE VENIR DE CUALQUIER PUNTO ANTERIOR O POSTERIOR.
005530     PERFORM 0720-CONTAR-TOQUE THRU 0720-CONTAR-TOQUE-EXIT
005540         VARYING WS-IDX2 FROM 1 BY 1
005550         UNTIL WS-IDX2 > WS-CANT-PRECIOS.
005560* SE EXIGEN AL MENOS 2 TOQUES PARA CONFIRMAR EL NIVEL - UN
005570* SOLO PASO POR LA BANDA NO ES SOPORTE NI RESISTENCIA, ES RUIDO.
005580     IF WS-CONTADOR-TOQUES >= 2
005590         MOVE WS-NIVEL-REFERENCIA TO WS-NIVEL-PRECIO-TMP
005600* SI EL NIVEL QUEDA ARRIBA DEL PRECIO ACTUAL ES RESISTENCIA
005610* ("RE"); SI QUEDA ABAJO, ES SOPORTE ("SU").
005620         IF WS-NIVEL-REFERENCIA > CT-PRECIO-ACTUAL
005630             MOVE "RE" TO WS-NIVEL-TIPO-TMP
005640         ELSE
005650             MOVE "SU" TO WS-NIVEL-TIPO-TMP
005660         END-IF
005670* CADA TOQUE SUMA 0.2 DE FUERZA (5 TOQUES = FUERZA MAXIMA
005680* DEL NIVEL); EL TOPE DE 1.0 EVITA QUE UN NIVEL MUY TOCADO
005690* PESE MAS QUE EL MAXIMO QUE ACEPTA NV-FUERZA.
005700         COMPUTE WS-NIVEL-FUERZA-TMP ROUNDED =
005710             WS-CONTADOR-TOQUES * 0.2
005720         IF WS-NIVEL-FUERZA-TMP > 1.0
005730             MOVE 1.0 TO WS-NIVEL-FUERZA-TMP
005740         END-IF
005750         MOVE WS-CONTADOR-TOQUES TO WS-NIVEL-TOQUES-TMP
005760         PERFORM 0480-AGREGAR-NIVEL THRU 0480-AGREGAR-NIVEL-EXIT
005770     END-IF.
005780 0710-EVALUAR-TOQUE-EXIT.
005790     EXIT.
005800*
005810* CONTADOR AUXILIAR DE 0710 - UN PUNTO CUENTA COMO TOQUE SI
005820* CAE DENTRO DE LA BANDA, INCLUSO EL PROPIO PUNTO DE REFERENCIA.
005830 0720-CONTAR-TOQUE.
005840     IF WS-PRECIO-SERIE(WS-IDX2) >= WS-BANDA-BAJA
005850         AND WS-PRECIO-SERIE(WS-IDX2) <= WS-BANDA-ALTA
005860         ADD 1 TO WS-CONTADOR-TOQUES
005870     END-IF.
005880 0720-CONTAR-TOQUE-EXIT.
005890     EXIT.
005900*
005910* 0800 - QUIEBRE DE ESTRUCTURA (BOS): COMPARA EL PRECIO
005920* ACTUAL CONTRA EL MAXIMO/MINIMO DE LOS ULTIMOS 10 PUNTOS.
005930 0800-DETECTAR-BOS.
005940* VENTANA DE LOS ULTIMOS 10 PUNTOS (9 HACIA ATRAS DEL PUNTO
005950* ACTUAL) - SI LA SERIE TIENE MENOS DE 10 PUNTOS ESTE INDICE
005960* PUEDE CAER FUERA DE TABLA, PERO SMC4OP5 YA GARANTIZA 10 COMO
005970* MINIMO ANTES DE ENTREGAR EL HISTORIAL (VER SMC4OP5, 0200).
005980     COMPUTE WS-IDX-INICIO = WS-CANT-PRECIOS - 9.
005990     MOVE WS-PRECIO-SERIE(WS-IDX-INICIO) TO WS-MAXIMO-RECIENTE.
006000     MOVE WS-PRECIO-SERIE(WS-IDX-INICIO) TO WS-MINIMO-RECIENTE.
006010     PERFORM 0810-EVALUAR-EXTREMO THRU 0810-EVALUAR-EXTREMO-EXIT
006020         VARYING WS-IDX FROM WS-IDX-INICIO BY 1
006030         UNTIL WS-IDX > WS-CANT-PRECIOS.
006040* BANDA DE QUIEBRE: 1.5% POR ENCIMA DEL MAXIMO Y 1.5% POR
006050* DEBAJO DEL MINIMO DE LA VENTANA - SI EL PRECIO DE HOY ROMPE
006060* CUALQUIERA DE LAS DOS, HUBO UN QUIEBRE DE ESTRUCTURA (BOS).
006070     COMPUTE WS-UMBRAL-ALTO ROUNDED = WS-MAXIMO-RECIENTE * 1.015.
006080     COMPUTE WS-UMBRAL-BAJO ROUNDED = WS-MINIMO-RECIENTE * 0.985.
006090     IF CT-PRECIO-ACTUAL > WS-UMBRAL-ALTO
006100         OR CT-PRECIO-ACTUAL < WS-UMBRAL-BAJO
006110         SET SENAL-BOS TO TRUE
006120     END-IF.
006130 0800-DETECTAR-BOS-EXIT.
006140     EXIT.
006150*
006160* ACTUALIZA EL MAXIMO Y EL MINIMO DE LA VENTANA DE 10 PUNTOS
006170* DE 0800, PUNTO POR PUNTO - EQUIVALENTE A UN MAX()/MIN() QUE
006180* ESTE DIALECTO NO TRAE COMO FUNCION INTRINSECA.
006190 0810-EVALUAR-EXTREMO.
006200     IF WS-PRECIO-SERIE(WS-IDX) > WS-MAXIMO-RECIENTE
006210         MOVE WS-PRECIO-SERIE(WS-IDX) TO WS-MAXIMO-RECIENTE
006220     END-IF.
006230     IF WS-PRECIO-SERIE(WS-IDX) < WS-MINIMO-RECIENTE
006240         MOVE WS-PRECIO-SERIE(WS-IDX) TO WS-MINIMO-RECIENTE
006250     END-IF.
006260 0810-EVALUAR-EXTREMO-EXIT.
006270     EXIT.
006280*
006290* 0850 - CAMBIO DE CARACTER (CHOCH): LA TENDENCIA CORTA (5
006300* PUNTOS) CONTRADICE A LA TENDENCIA MEDIA (15 PUNTOS).
006310* BITACORA SMC0017 CORRIGIO EL SIGNO DE ESTA COMPARACION.
006320 0850-DETECTAR-CHOCH.
006330* TENDENCIA CORTA: VARIACION DE LOS ULTIMOS 5 PUNTOS (HOY
006340* CONTRA EL PUNTO 4 POSICIONES ATRAS).
006350     COMPUTE WS-TEND-CORTA ROUNDED =
006360         (WS-PRECIO-SERIE(WS-CANT-PRECIOS)
006370         - WS-PRECIO-SERIE(WS-CANT-PRECIOS - 4))
006380         / WS-PRECIO-SERIE(WS-CANT-PRECIOS - 4).
006390* TENDENCIA MEDIA: LO MISMO PERO CONTRA EL PUNTO 14 POSICIONES
006400* ATRAS, O SEA LOS ULTIMOS 15 PUNTOS DE LA SERIE.
006410     COMPUTE WS-TEND-MEDIA ROUNDED =
006420         (WS-PRECIO-SERIE(WS-CANT-PRECIOS)
006430         - WS-PRECIO-SERIE(WS-CANT-PRECIOS - 14))
006440         / WS-PRECIO-SERIE(WS-CANT-PRECIOS - 14).
006450     MOVE WS-TEND-CORTA TO WS-VALOR-ENTRADA.
006460     PERFORM 0470-VALOR-ABSOLUTO THRU 0470-VALOR-ABSOLUTO-EXIT.
006470* HAY CAMBIO DE CARACTER SI LOS SIGNOS DE LAS DOS TENDENCIAS
006480* SON OPUESTOS (UNA SUBE MIENTRAS LA OTRA BAJA) Y ADEMAS LA
006490* TENDENCIA CORTA NO ES UN TEMBLOR DE MENOS DE 1% (WS-VALOR-ABS
006500* ES EL VALOR ABSOLUTO DE WS-TEND-CORTA, CALCULADO ARRIBA) -
006510* ESTE SEGUNDO FILTRO LO AGREGO LA BITACORA SMC0017 PORQUE SIN
006520* EL, RUIDO DE UN SOLO PUNTO DISPARABA LA SENAL SIN NECESIDAD.
006530     IF ((WS-TEND-CORTA > 0 AND WS-TEND-MEDIA < 0)
006540         OR (WS-TEND-CORTA < 0 AND WS-TEND-MEDIA > 0))
006550         AND WS-VALOR-ABS > 0.01
006560         SET SENAL-CHOCH TO TRUE
006570     END-IF.
006580 0850-DETECTAR-CHOCH-EXIT.
006590     EXIT.
006600*
006610* 0900 - DESEQUILIBRIO DE OFERTA/DEMANDA: UN SALTO DE PRECIO
006620* DE MAS DE 2.5% ENTRE DOS PUNTOS SEGUIDOS DE LA SERIE.
006630 0900-DETECTAR-DESEQUILIBRIO.
006640     PERFORM 0910-EVALUAR-BRECHA THRU 0910-EVALUAR-BRECHA-EXIT
006650         VARYING WS-IDX FROM 2 BY 1
006660         UNTIL WS-IDX > WS-CANT-PRECIOS OR SENAL-DESEQUIL.
006670 0900-DETECTAR-DESEQUILIBRIO-EXIT.
006680     EXIT.
006690*
006700* EL SALTO SE MIDE CON VALOR ABSOLUTO PORQUE UN DESEQUILIBRIO
006710* PUEDE SER HACIA ARRIBA O HACIA ABAJO - LO QUE IMPORTA ES EL
006720* TAMANO DEL HUECO, NO SU DIRECCION.
006730 0910-EVALUAR-BRECHA.
006740     COMPUTE WS-VALOR-ENTRADA =
006750         WS-PRECIO-SERIE(WS-IDX) - WS-PRECIO-SERIE(WS-IDX - 1).
006760     PERFORM 0470-VALOR-ABSOLUTO THRU 0470-VALOR-ABSOLUTO-EXIT.
006770     COMPUTE WS-RATIO ROUNDED =
006780         WS-VALOR-ABS / WS-PRECIO-SERIE(WS-IDX - 1).
006790* 2.5% ES EL UMBRAL DE BRECHA FIJADO POR EL ANALISTA DE
006800* INVERSIONES - UNA VEZ ENCONTRADA UNA BRECHA, 0900 DETIENE EL
006810* RECORRIDO (VER LA CLAUSULA "OR SENAL-DESEQUIL" EN 0900), NO
006820* HACE FALTA SEGUIR BUSCANDO MAS DE UNA.
006830     IF WS-RATIO > 0.025
006840         SET SENAL-DESEQUIL TO TRUE
006850     END-IF.
006860 0910-EVALUAR-BRECHA-EXIT.
006870     EXIT.
006880*
006890* 1000 - CONFIANZA: SE ACUMULA EN EL ORDEN FIJADO POR EL
006900* ANALISTA DE INVERSIONES - BOS, CHOCH, RETEST, DESEQUILIBRIO
006910* Y LUEGO LA FUERZA DE CADA NIVEL CLAVE, CON TOPE EN 1.0000.
006920 1000-CALCULAR-CONFIANZA.
006930     MOVE 0    TO WS-CONFIANZA.
006940* "WR" (RANGO DE TRABAJO) ES EL TIPO POR DEFECTO SI NINGUNA
006950* SENAL FUERTE SE PRENDIO - SOLO BOS Y RETEST CAMBIAN EL TIPO.
006960     MOVE "WR" TO WS-TIPO-OPORTUNIDAD.
006970* BOS PESA LO MAS (0.30) PORQUE ES LA SENAL MAS DURA - UN
006980* QUIEBRE DE ESTRUCTURA CONFIRMADO - Y CAMBIA EL TIPO A "KL"
006990* (NIVEL CLAVE).
007000     IF SENAL-BOS
007010         ADD 0.30 TO WS-CONFIANZA
007020         MOVE "KL" TO WS-TIPO-OPORTUNIDAD
007030     END-IF.
007040* CHOCH PESA 0.25 - CONFIRMA UN CAMBIO DE TENDENCIA PERO NO
007050* CAMBIA EL TIPO DE OPORTUNIDAD, SOLO SUMA CONFIANZA.
007060     IF SENAL-CHOCH
007070         ADD 0.25 TO WS-CONFIANZA
007080     END-IF.
007090* EL RETEST DE BLOQUE DE ORDEN QUEDA PENDIENTE DE CALCULO
007100* DESDE LA VERSION ORIGINAL (SOL-065) - SE MANTIENE LA REGLA
007110* Y SU PESO DE 0.20 POR SI ALGUN DIA SE TERMINA ESA LOGICA;
007120* "BL" ES EL TIPO DE OPORTUNIDAD DE RETEST SOBRE BLOQUE.
007130     IF SENAL-RETEST
007140         ADD 0.20 TO WS-CONFIANZA
007150         MOVE "BL" TO WS-TIPO-OPORTUNIDAD
007160     END-IF.
007170* DESEQUILIBRIO PESA LO MENOS (0.15) - ES LA SENAL MAS COMUN
007180* Y LA MENOS CONCLUYENTE POR SI SOLA.
007190     IF SENAL-DESEQUIL
007200         ADD 0.15 TO WS-CONFIANZA
007210     END-IF.
007220* ADEMAS DE LAS CUATRO SENALES, CADA NIVEL CLAVE DETECTADO
007230* (BLOQUES, ZONAS, SOPORTE/RESISTENCIA) APORTA SU PROPIA FUERZA
007240* A LA CONFIANZA, VIA 1010 - A MAS NIVELES FUERTES ALREDEDOR
007250* DEL PRECIO, MAS CONFIABLE LA OPORTUNIDAD.
007260     PERFORM 1010-SUMAR-NIVEL THRU 1010-SUMAR-NIVEL-EXIT
007270         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-CANT-NIVELES.
007280* LA CONFIANZA NUNCA PASA DE 1.0 (100%) AUNQUE LA SUMA DE
007290* SENALES Y NIVELES LO SUPERE.
007300     IF WS-CONFIANZA > 1.0
007310         MOVE 1.0 TO WS-CONFIANZA
007320     END-IF.
007330 1000-CALCULAR-CONFIANZA-EXIT.
007340     EXIT.
007350*
007360* CADA NIVEL SUMA EL 10% DE SU PROPIA FUERZA (NV-FUERZA VA DE
007370* 0 A 1) - UN NIVEL DE FUERZA MAXIMA APORTA COMO MUCHO 0.10 A
007380* LA CONFIANZA TOTAL, POR ESO HACEN FALTA VARIAS SENALES O
007390* VARIOS NIVELES FUERTES PARA LLEGAR CERCA DE 1.0.
007400 1010-SUMAR-NIVEL.
007410     COMPUTE WS-CONFIANZA ROUNDED =
007420         WS-CONFIANZA + (NV-FUERZA(WS-IDX) * 0.10).
007430 1010-SUMAR-NIVEL-EXIT.
007440     EXIT.
007450*
007460* 1100 - ENTRADA, STOP Y OBJETIVO SEGUN EL TIPO DE
007470* OPORTUNIDAD DETERMINADO EN EL PARRAFO 1000.
007480 1100-CALCULAR-NIVELES.
007490* AJUSTE DE ENTRADA: MEDIO PUNTO PORCENTUAL DEL PRECIO ACTUAL,
007500* PARA NO ENTRAR JUSTO SOBRE EL PRECIO DE MERCADO SINO UN POCO
007510* MEJOR POSICIONADO.
007520     COMPUTE WS-AJUSTE-ENTRADA ROUNDED =
007530         CT-PRECIO-ACTUAL * 0.005.
007540* "BL" (RETEST DE BLOQUE) Y "KL" (NIVEL CLAVE/BOS) SON
007550* OPORTUNIDADES DE COMPRA: SE ENTRA UN POCO POR DEBAJO DEL
007560* PRECIO ACTUAL, EL STOP QUEDA 5% ABAJO Y EL OBJETIVO 6% ARRIBA
007570* (RELACION RIESGO/BENEFICIO FAVORABLE, FIJADA POR EL ANALISTA).
007580     IF WS-TIPO-OPORTUNIDAD = "BL" OR WS-TIPO-OPORTUNIDAD = "KL"
007590         COMPUTE WS-PRECIO-ENTRADA ROUNDED =
007600             CT-PRECIO-ACTUAL - WS-AJUSTE-ENTRADA
007610         COMPUTE WS-PRECIO-STOP ROUNDED = CT-PRECIO-ACTUAL * 0.95
007620         COMPUTE WS-PRECIO-OBJETIVO ROUNDED =
007630             CT-PRECIO-ACTUAL * 1.06
007640     ELSE
007650* CUALQUIER OTRO TIPO ("WR", RANGO DE TRABAJO) SE TRATA COMO
007660* OPORTUNIDAD DE VENTA/CORTO: ENTRADA UN POCO POR ENCIMA, STOP
007670* 5% ARRIBA Y OBJETIVO 6% ABAJO - EL ESPEJO DEL CASO DE COMPRA.
007680         COMPUTE WS-PRECIO-ENTRADA ROUNDED =
007690             CT-PRECIO-ACTUAL + WS-AJUSTE-ENTRADA
007700         COMPUTE WS-PRECIO-STOP ROUNDED = CT-PRECIO-ACTUAL * 1.05
007710         COMPUTE WS-PRECIO-OBJETIVO ROUNDED =
007720             CT-PRECIO-ACTUAL * 0.94
007730     END-IF.
007740 1100-CALCULAR-NIVELES-EXIT.
007750     EXIT.
007760*
007770* ARMA EL REGISTRO DE SALIDA CON TODO LO QUE CALCULARON LOS
007780* PARRAFOS ANTERIORES Y LO ESCRIBE EN OPORTUNIDAD-TMP, RUMBO
007790* A SMC4OP3.
007800 1200-GRABAR-OPORTUNIDAD.
007810     MOVE CT-SIMBOLO              TO OP-SIMBOLO.
007820     MOVE CT-NOMBRE-MONEDA        TO OP-NOMBRE-MONEDA.
007830     MOVE CT-PRECIO-ACTUAL        TO OP-PRECIO-ACTUAL.
007840* TIPO Y CONFIANZA VIENEN DE 1000; LOS TRES PRECIOS VIENEN DE
007850* 1100 - YA CALCULADOS, AQUI SOLO SE TRASLADAN AL REGISTRO.
007860     MOVE WS-TIPO-OPORTUNIDAD     TO OP-TIPO-OPORTUNIDAD.
007870     MOVE WS-CONFIANZA            TO OP-CONFIANZA.
007880     MOVE WS-PRECIO-ENTRADA       TO OP-PRECIO-ENTRADA.
007890     MOVE WS-PRECIO-STOP          TO OP-PRECIO-STOP.
007900     MOVE WS-PRECIO-OBJETIVO      TO OP-PRECIO-OBJETIVO.
007910* LOS CUATRO FLAGS QUEDAN EN "S"/"N" TAL CUAL LOS DEJARON LOS
007920* DETECTORES - SMC4OP4 LOS LEE PARA ARMAR EL TEXTO DE ANALISIS.
007930     MOVE WS-SW-BOS               TO OP-FLAG-BOS.
007940     MOVE WS-SW-CHOCH             TO OP-FLAG-CHOCH.
007950     MOVE WS-SW-RETEST            TO OP-FLAG-RETEST.
007960     MOVE WS-SW-DESEQUIL          TO OP-FLAG-DESEQUILIBRIO.
007970     MOVE WS-LIQUIDEZ             TO OP-LIQUIDEZ.
007980     MOVE WS-CANT-NIVELES         TO OP-CANT-NIVELES.
007990     PERFORM 1210-COPIAR-DETALLE THRU 1210-COPIAR-DETALLE-EXIT
008000         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 3.
008010     WRITE REG-OPORTUNIDAD.
008020 1200-GRABAR-OPORTUNIDAD-EXIT.
008030     EXIT.
008040*
008050* COPIA LOS PRIMEROS 3 NIVELES DE TAB-NIVELES-GRUPO AL
008060* DETALLE DE SALIDA - SI LA MONEDA TUVO MENOS DE 3 NIVELES,
008070* LAS POSICIONES QUE FALTAN SE LLENAN EN BLANCO/CERO PARA QUE
008080* EL REGISTRO QUEDE SIEMPRE COMPLETO (OCCURS FIJO, SIN CONTADOR
008090* DE LINEAS VACIAS QUE EL LECTOR DEBA ADIVINAR).
008100 1210-COPIAR-DETALLE.
008110* WS-IDX VA DE 1 A 3 (VER EL PERFORM EN 1200) - SOLO SE COPIA
008120* SI ESE NIVEL EXISTE DE VERDAD EN LA TABLA.
008130     IF WS-IDX <= WS-CANT-NIVELES
008140         MOVE NV-TIPO(WS-IDX)   TO OPN-TIPO(WS-IDX)
008150         MOVE NV-PRECIO(WS-IDX) TO OPN-PRECIO(WS-IDX)
008160         MOVE NV-FUERZA(WS-IDX) TO OPN-FUERZA(WS-IDX)
008170     ELSE
008180         MOVE SPACES TO OPN-TIPO(WS-IDX)
008190         MOVE 0      TO OPN-PRECIO(WS-IDX)
008200         MOVE 0      TO OPN-FUERZA(WS-IDX)
008210     END-IF.
008220 1210-COPIAR-DETALLE-EXIT.
008230     EXIT.
008240*
008250* 9000 - CIERRA ARCHIVOS Y DEVUELVE A SMC4MN00 CUANTAS
008260* OPORTUNIDADES SE ANALIZARON EN ESTE LOTE.
008270 9000-CERRAR-ARCHIVOS.
008280     CLOSE CANDIDATO-TMP.
008290     CLOSE OPORTUNIDAD-TMP.
008300     MOVE WS-OPORT-ANALIZADAS TO LK-OPORT-ANALIZADAS.
008310 9000-CERRAR-ARCHIVOS-EXIT.
008320     EXIT.
