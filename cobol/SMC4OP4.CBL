000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SMC4OP4.
000120 AUTHOR. J. TORO O.
000130 INSTALLATION. FARMACIAS RUZ LTDA. - DEPTO. INVERSIONES.
000140 DATE-WRITTEN. 19/04/1988.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000170*
000180* -----------------------------------------------------------
000190* SMC4OP4 - INFORME FINAL Y ARCHIVO DE SALIDA DE OPORTUNIDADES
000200* LEE LAS 20 MEJORES OPORTUNIDADES DEJADAS POR SMC4OP3 EN
000210* OPORTUNIDAD-TOP, LAS GRABA TAL CUAL EN EL ARCHIVO DE SALIDA
000220* OPORTUNIDADES.DAT Y DEJA IMPRESO EL LISTADO COLUMNAR CON EL
000230* DETALLE DE CADA OPORTUNIDAD Y EL TOTAL DE LA CORRIDA.
000240* -----------------------------------------------------------
000250* BITACORA DE CAMBIOS
000260* -----------------------------------------------------------
000270* 19/04/1988 JTO  N/A       VERSION ORIGINAL - CONSULTA VENCIDOS  SMC0001
000280* 02/11/1988 JTO  SOL-024   SE REEMPLAZA PANTALLA POR LISTADO     SMC0002
000290* 14/06/1989 CRV  SOL-038   SE AGREGA ARCHIVO DE SALIDA OPORTUN.  SMC0003
000300* 30/01/1991 MSO  SOL-055   SE AGREGA TEXTO DE ANALISIS AL PIE    SMC0004
000310* 11/09/1992 RPA  SOL-069   SE AGREGA DETALLE DE NIVELES CLAVE    SMC0005
000320* 08/03/1994 RPA  SOL-081   SE AGREGA LINEA DE BANDERAS SI/NO     SMC0006
000330* 19/02/1996 JTO  SOL-099   SE AJUSTA ENCABEZADO CON TOTAL INICIALSMC0007
000340* 22/06/1998 JTO  Y2K-04    Y2K: SIN IMPACTO - NO USA FECHAS      SMC0008
000350* 17/01/1999 JTO  Y2K-08    Y2K: REVISION GENERAL DEL PROGRAMA    SMC0009
000360* 25/08/2003 MSO  SOL-141   SE AGREGA PIE CON CONTADORES DE FILTROSMC0010
000370* 30/10/2009 CRV  SOL-168   REVISION FINAL DE COLUMNAS DEL LISTADOSMC0011
000380* -----------------------------------------------------------
000390*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420* C01 ES EL CANAL DE SALTO DE PAGINA DEL FORMULARIO CONTINUO -
000430* ESTE ES EL UNICO PROGRAMA DE LOS SEIS QUE IMPRIME, Y LO USA
000440* PARA EL ENCABEZADO DE 0400.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS MONEDA-NUMERICA IS "0" THRU "9".
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500*
000510* ENTRADA: LAS 20 MEJORES OPORTUNIDADES, YA ORDENADAS, QUE DEJO
000520* SMC4OP3.
000530     SELECT OPORTUNIDAD-TOP ASSIGN TO DISK
000540         ORGANIZATION IS SEQUENTIAL.
000550*
000560* SALIDA DEFINITIVA DEL LOTE - EL ARCHIVO QUE CONSUMEN LOS
000570* SISTEMAS RIO ABAJO (PANTALLAS, EXTRACTOS, LO QUE SEA QUE LEA
000580* OPORTUNIDADES.DAT FUERA DE ESTE LOTE).
000590     SELECT OPORTUNIDAD-SAL ASSIGN TO DISK
000600         ORGANIZATION IS SEQUENTIAL.
000610*
000620* EL LISTADO IMPRESO PARA EL ANALISTA - LINE-SEQUENTIAL, UNA
000630* LINEA POR REGISTRO, SIN ETIQUETAS DE ARCHIVO.
000640     SELECT INFORME ASSIGN TO DISK
000650         ORGANIZATION IS SEQUENTIAL.
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690* MISMO LAYOUT QUE SMC4OP3 ESCRIBE - ESTE PROGRAMA SOLO LEE,
000700* NUNCA ALTERA NADA DE LO QUE LLEGA AQUI.
000710 FD  OPORTUNIDAD-TOP
000720     LABEL RECORD IS STANDARD
000730     VALUE OF FILE-ID "OPORTTOP.DAT".
000740 01  REG-RANKING.
000750     02  OT-SIMBOLO              PIC X(10).
000760     02  OT-NOMBRE-MONEDA        PIC X(20).
000770     02  OT-PRECIO-ACTUAL        PIC S9(9)V9(4).
000780* IMPRESO CRUDO EN WD-TIPO-OPORTUNIDAD (0600) - ESTE PROGRAMA NO
000790* TRADUCE EL CODIGO A UN NOMBRE LARGO.
000800     02  OT-TIPO-OPORTUNIDAD     PIC X(2).
000810     02  OT-CONFIANZA            PIC 9V9(4).
000820* LOS PRECIOS SUGERIDOS DE SMC4OP2 - SE EDITAN PARA EL LISTADO
000830* EN 0600, PERO SE COPIAN SIN CAMBIOS AL ARCHIVO DE SALIDA EN 0300.
000840     02  OT-PRECIO-ENTRADA       PIC S9(9)V9(4).
000850     02  OT-PRECIO-STOP          PIC S9(9)V9(4).
000860     02  OT-PRECIO-OBJETIVO      PIC S9(9)V9(4).
000870     02  OT-FLAG-BOS             PIC X.
000880     02  OT-FLAG-CHOCH           PIC X.
000890     02  OT-FLAG-RETEST          PIC X.
000900     02  OT-FLAG-DESEQUILIBRIO   PIC X.
000910     02  OT-LIQUIDEZ             PIC 9V9(4).
000920     02  OT-CANT-NIVELES         PIC 9(3).
000930* HASTA 3 NIVELES CLAVE - 0630 IMPRIME SOLO LOS QUE OT-CANT-
000940* NIVELES INDICA, NUNCA LOS 3 SI HAY MENOS DETECTADOS.
000950     02  OT-NIVEL-DETALLE OCCURS 3.
000960         03  OTN-TIPO            PIC X(2).
000970         03  OTN-PRECIO          PIC S9(9)V9(4).
000980         03  OTN-FUERZA          PIC 9V9(4).
000990     02  FILLER                  PIC X(10).
001000*
001010* COPIA CAMPO POR CAMPO DE REG-RANKING, SIN AGREGAR NI QUITAR
001020* NADA - ESTE REGISTRO EXISTE PORQUE AL SISTEMA DE SALIDA NO LE
001030* CONVIENE DEPENDER DEL NOMBRE INTERNO "REG-RANKING" DEL LOTE.
001040 FD  OPORTUNIDAD-SAL
001050     LABEL RECORD IS STANDARD
001060     VALUE OF FILE-ID "OPORTSAL.DAT".
001070 01  REG-SALIDA.
001080     02  OS-SIMBOLO              PIC X(10).
001090     02  OS-NOMBRE-MONEDA        PIC X(20).
001100     02  OS-PRECIO-ACTUAL        PIC S9(9)V9(4).
001110     02  OS-TIPO-OPORTUNIDAD     PIC X(2).
001120     02  OS-CONFIANZA            PIC 9V9(4).
001130     02  OS-PRECIO-ENTRADA       PIC S9(9)V9(4).
001140     02  OS-PRECIO-STOP          PIC S9(9)V9(4).
001150     02  OS-PRECIO-OBJETIVO      PIC S9(9)V9(4).
001160* LAS CUATRO BANDERAS Y LA LIQUIDEZ QUEDAN EN S/N EN EL ARCHIVO
001170* DE SALIDA - SOLO EL LISTADO IMPRESO LAS TRADUCE A YES/NO (0620).
001180     02  OS-FLAG-BOS             PIC X.
001190     02  OS-FLAG-CHOCH           PIC X.
001200     02  OS-FLAG-RETEST          PIC X.
001210     02  OS-FLAG-DESEQUILIBRIO   PIC X.
001220     02  OS-LIQUIDEZ             PIC 9V9(4).
001230     02  OS-CANT-NIVELES         PIC 9(3).
001240     02  OS-NIVEL-DETALLE OCCURS 3.
001250         03  OSN-TIPO            PIC X(2).
001260         03  OSN-PRECIO          PIC S9(9)V9(4).
001270         03  OSN-FUERZA          PIC 9V9(4).
001280     02  FILLER                  PIC X(10).
001290*
001300* LINEA DE IMPRESION UNICA PARA LAS TRES FORMAS DEL LISTADO
001310* (ENCABEZADO, DETALLE DE OPORTUNIDAD Y PIE DE TOTALES) - SE
001320* REDEFINE SEGUN EL PARRAFO QUE ESTE ESCRIBIENDO EN ELLA.
001330 FD  INFORME
001340     LABEL RECORD IS OMITTED
001350     VALUE OF FILE-ID "INFORME.DAT".
001360 01  LINEA-INFORME                 PIC X(132).
001370*
001380 WORKING-STORAGE SECTION.
001390*
001400* NUMERO CORRELATIVO DE LA OPORTUNIDAD DENTRO DEL LISTADO -
001410* CONTADOR SUELTO, SE IMPRIME AL FRENTE DE CADA BLOQUE.
001420 77  WS-NRO-OPORTUNIDAD      PIC 9(3) COMP VALUE 0.
001430*
001440* SUBSCRIPTO UNICO DEL PROGRAMA - RECORRE LOS HASTA 3 NIVELES
001450* CLAVE DE CADA OPORTUNIDAD AL IMPRIMIR (0600/0630).
001460 01  WS-CONTADORES.
001470     02  WS-IDX                  PIC 9(2) COMP VALUE 0.
001480     02  FILLER                  PIC X(04).
001490*
001500* VISTA DE ENCABEZADO DE LA LINEA DE IMPRESION - TITULO DEL
001510* LISTADO Y EL TOTAL DE OPORTUNIDADES QUE SE VAN A DETALLAR.
001520 01  WS-LINEA-ENCABEZADO.
001530     02  WE-FILLER-1              PIC X(05) VALUE SPACES.
001540     02  WE-TITULO                PIC X(45) VALUE
001550         "SMC TRADING OPPORTUNITIES ANALYSIS RESULTS".
001560     02  WE-FILLER-2              PIC X(10) VALUE SPACES.
001570     02  WE-ROTULO-TOTAL          PIC X(20) VALUE
001580         "TOTAL OPORTUNIDADES:".
001590     02  WE-TOTAL-OPORT           PIC ZZ9.
001600     02  FILLER                   PIC X(49) VALUE SPACES.
001610 01  WS-LINEA-ENCABEZADO-R REDEFINES WS-LINEA-ENCABEZADO.
001620     02  WE-BLOQUE-ENCABEZADO     PIC X(33) OCCURS 4.
001630*
001640* VISTA DE DETALLE DE LA LINEA DE IMPRESION - UNA OPORTUNIDAD
001650* CON SU PRECIO, TIPO, CONFIANZA Y NIVELES SUGERIDOS DE ENTRADA,
001660* STOP LOSS Y TAKE PROFIT (SOL-038/SOL-069/SOL-081).
001670 01  WS-LINEA-DETALLE.
001680     02  WD-NRO                   PIC ZZ9.
001690     02  WD-FILLER-1               PIC X(02) VALUE SPACES.
001700     02  WD-SIMBOLO                PIC X(10).
001710     02  WD-FILLER-2               PIC X(02) VALUE SPACES.
001720     02  WD-NOMBRE-MONEDA          PIC X(20).
001730     02  WD-FILLER-3               PIC X(02) VALUE SPACES.
001740     02  WD-PRECIO-ACTUAL          PIC ZZZZZZ9.9999.
001750     02  WD-FILLER-4               PIC X(02) VALUE SPACES.
001760* "BL"/"KL"/"WR" TAL CUAL LO GRABO SMC4OP2 - SE IMPRIME CRUDO.
001770     02  WD-TIPO-OPORTUNIDAD       PIC X(2).
001780     02  WD-FILLER-5               PIC X(02) VALUE SPACES.
001790* CONFIANZA EN PORCENTAJE, YA MULTIPLICADA POR 100 EN 0600 -
001800* EL ARCHIVO GUARDA EL DECIMAL (0.0000 A 1.0000), EL LISTADO
001810* MUESTRA EL PORCENTAJE.
001820     02  WD-CONFIANZA-PCT          PIC ZZ9.9.
001830     02  WD-FILLER-6               PIC X(01) VALUE "%".
001840     02  WD-FILLER-7               PIC X(02) VALUE SPACES.
001850* LOS TRES PRECIOS SUGERIDOS (ENTRADA, STOP, OBJETIVO) QUE
001860* CALCULO SMC4OP2 EN 1100 - AQUI SOLO SE EDITAN PARA IMPRESION.
001870     02  WD-PRECIO-ENTRADA         PIC ZZZZZZ9.9999.
001880     02  WD-FILLER-8               PIC X(02) VALUE SPACES.
001890     02  WD-PRECIO-STOP            PIC ZZZZZZ9.9999.
001900     02  WD-FILLER-9               PIC X(02) VALUE SPACES.
001910     02  WD-PRECIO-OBJETIVO        PIC ZZZZZZ9.9999.
001920     02  FILLER                    PIC X(10) VALUE SPACES.
001930 01  WS-LINEA-DETALLE-R REDEFINES WS-LINEA-DETALLE.
001940     02  WD-GRUPO-PRECIOS          PIC X(13) OCCURS 3.
001950*
001960* VISTA DE PIE DE LA LINEA DE IMPRESION - TOTALES DE LA
001970* CORRIDA QUE SE DEJAN AL FINAL DEL LISTADO (SOL-141).
001980 01  WS-LINEA-TOTALES.
001990     02  WT-ROTULO-1               PIC X(20) VALUE
002000         "MONEDAS LEIDAS.....:".
002010     02  WT-MONEDAS-LEIDAS         PIC ZZZZZZ9.
002020     02  WT-FILLER-1               PIC X(04) VALUE SPACES.
002030     02  WT-ROTULO-2               PIC X(20) VALUE
002040         "CANDIDATOS ACEPT...:".
002050     02  WT-CANDIDATOS-ACEPT       PIC ZZZZZZ9.
002060     02  FILLER                    PIC X(71) VALUE SPACES.
002070 01  WS-LINEA-TOTALES-R REDEFINES WS-LINEA-TOTALES.
002080     02  WT-CONTADOR-TABLA         PIC X(27) OCCURS 2.
002090*
002100* SEGUNDA LINEA DE PIE - ALTO VOLUMEN, VOLATILES, ANALIZADAS
002110* Y RETENIDAS, PARA CUADRAR LA CORRIDA CONTRA SMC4OP1/OP2/OP3.
002120 01  WS-LINEA-TOTALES-2.
002130     02  W2-ROTULO-1               PIC X(20) VALUE
002140         "ALTO VOLUMEN.......:".
002150     02  W2-ALTO-VOLUMEN           PIC ZZZZZZ9.
002160     02  W2-FILLER-1               PIC X(04) VALUE SPACES.
002170     02  W2-ROTULO-2               PIC X(20) VALUE
002180         "VOLATILES..........:".
002190     02  W2-VOLATILES              PIC ZZZZZZ9.
002200     02  FILLER                    PIC X(71) VALUE SPACES.
002210*
002220* TERCERA LINEA DE PIE - OPORTUNIDADES ANALIZADAS POR SMC4OP2 Y
002230* RETENIDAS POR SMC4OP3 EN EL TOP 20 (SOL-141).
002240 01  WS-LINEA-TOTALES-3.
002250     02  W3-ROTULO-1               PIC X(20) VALUE
002260         "OPORT. ANALIZADAS..:".
002270     02  W3-ANALIZADAS             PIC ZZZZZZ9.
002280     02  W3-FILLER-1               PIC X(04) VALUE SPACES.
002290     02  W3-ROTULO-2               PIC X(20) VALUE
002300         "OPORT. RETENIDAS...:".
002310     02  W3-RETENIDAS              PIC ZZZZZZ9.
002320     02  FILLER                    PIC X(71) VALUE SPACES.
002330*
002340* LINEAS DE BANDERA SI/NO Y DE NIVELES CLAVE IMPRESAS BAJO
002350* CADA DETALLE DE OPORTUNIDAD (SOL-069/SOL-081).
002360* LAS CUATRO SENALES EN EL ORDEN QUE LAS PESA 1000-CALCULAR-
002370* CONFIANZA DE SMC4OP2: BOS, CHOCH, RETEST, DESEQUILIBRIO - EL
002380* VALOR SE TRADUCE A YES/NO EN 0620, NUNCA SE IMPRIME EL S/N CRUDO.
002390 01  WS-LINEA-BANDERAS.
002400     02  WB-FILLER-1               PIC X(05) VALUE SPACES.
002410     02  WB-ROTULO-BOS             PIC X(05) VALUE "BOS:".
002420     02  WB-VALOR-BOS              PIC X(03).
002430     02  WB-FILLER-2               PIC X(02) VALUE SPACES.
002440     02  WB-ROTULO-CHOCH           PIC X(07) VALUE "CHOCH:".
002450     02  WB-VALOR-CHOCH            PIC X(03).
002460     02  WB-FILLER-3               PIC X(02) VALUE SPACES.
002470     02  WB-ROTULO-RETEST          PIC X(08) VALUE "RETEST:".
002480     02  WB-VALOR-RETEST           PIC X(03).
002490     02  WB-FILLER-4               PIC X(02) VALUE SPACES.
002500     02  WB-ROTULO-DESEQ           PIC X(13) VALUE
002510         "DESEQUILIBRIO:".
002520     02  WB-VALOR-DESEQ            PIC X(03).
002530     02  FILLER                    PIC X(84) VALUE SPACES.
002540*
002550* UNA INSTANCIA DE ESTA LINEA SE IMPRIME POR CADA NIVEL CLAVE
002560* (HASTA 3, VER 0630) - TIPO, PRECIO Y FUERZA SON LOS MISMOS
002570* TRES CAMPOS QUE ARMO SMC4OP2 EN SU TABLA INTERNA.
002580 01  WS-LINEA-NIVEL.
002590     02  WN-FILLER-1               PIC X(07) VALUE SPACES.
002600     02  WN-ROTULO                 PIC X(12) VALUE "NIVEL CLAVE:".
002610     02  WN-TIPO                   PIC X(2).
002620     02  WN-FILLER-2               PIC X(02) VALUE SPACES.
002630     02  WN-PRECIO                 PIC ZZZZZZ9.9999.
002640     02  WN-FILLER-3               PIC X(02) VALUE SPACES.
002650     02  WN-ROTULO-FUERZA          PIC X(09) VALUE "FUERZA:".
002660     02  WN-FUERZA                 PIC 9.99.
002670     02  FILLER                    PIC X(88) VALUE SPACES.
002680*
002690* EL TEXTO NARRATIVO QUE ARMO 0500/0510 SE IMPRIME EN UNA SOLA
002700* LINEA DE 120 COLUMNAS - SI EL TEXTO ARMADO ES MAS CORTO, EL
002710* RESTO QUEDA EN BLANCO (WS-TEXTO-ANALISIS SE INICIALIZA CON
002720* SPACES EN 0500).
002730 01  WS-LINEA-TEXTO.
002740     02  WX-FILLER-1               PIC X(07) VALUE SPACES.
002750     02  WX-TEXTO                  PIC X(120).
002760     02  FILLER                    PIC X(05) VALUE SPACES.
002770*
002780* AREA DE TRABAJO PARA CONSTRUIR EL TEXTO NARRATIVO DE
002790* ANALISIS A PARTIR DE LAS BANDERAS DE SENAL RETENIDAS.
002800 01  WS-TEXTO-ANALISIS              PIC X(120) VALUE SPACES.
002810 01  WS-PUNTERO-TEXTO               PIC 9(3) COMP VALUE 1.
002820 01  WS-CANT-NIVELES-ED             PIC Z9.
002830 01  WS-CONFIANZA-PCT-ED            PIC ZZ9.9.
002840*
002850* UNICA BANDERA DEL PROGRAMA - FIN-RANKING CIERRA EL PERFORM
002860* UNTIL DE 0000 CUANDO OPORTUNIDAD-TOP SE AGOTA.
002870 01  WS-SWITCHES.
002880     02  WS-SW-FIN-TOP            PIC X          VALUE "N".
002890         88  FIN-RANKING                         VALUE "S".
002900     02  FILLER                   PIC X(07).
002910*
002920* FECHA DE CORRIDA, RECIBIDA DE SMC4MN00 - ESTE PROGRAMA NO LA
002930* IMPRIME EN NINGUN LADO DEL LISTADO ACTUAL, QUEDA DISPONIBLE
002940* PARA CUANDO SE AGREGUE AL ENCABEZADO (PENDIENTE, SOL-099).
002950 LINKAGE SECTION.
002960 01  LK-FECHA-SISTEMA.
002970     02  LK-ANO                  PIC 9(4).
002980     02  LK-MES                  PIC 9(2).
002990     02  LK-DIA                  PIC 9(2).
003000*
003010* LOS SEIS CONTADORES ACUMULADOS DESDE SMC4OP1 HASTA SMC4OP3 -
003020* ESTE ES EL ULTIMO PROGRAMA DE LA CADENA, ASI QUE SOLO LOS LEE
003030* PARA EL PIE DE 0900, NO LOS MODIFICA.
003040 01  LK-TOTALES.
003050     02  LK-MONEDAS-LEIDAS       PIC 9(7) COMP.
003060     02  LK-CANDIDATOS-ACEPT     PIC 9(7) COMP.
003070     02  LK-CONT-ALTO-VOLUMEN    PIC 9(7) COMP.
003080     02  LK-CONT-VOLATILES       PIC 9(7) COMP.
003090     02  LK-OPORT-ANALIZADAS     PIC 9(7) COMP.
003100     02  LK-OPORT-RETENIDAS      PIC 9(7) COMP.
003110*
003120* 0000 - EL ENCABEZADO SE IMPRIME UNA SOLA VEZ ANTES DE ENTRAR
003130* AL CICLO DE LECTURA, Y EL PIE DE TOTALES UNA SOLA VEZ AL SALIR -
003140* TODO LO DEMAS SE REPITE UNA VEZ POR OPORTUNIDAD EN 0200.
003150 PROCEDURE DIVISION USING LK-FECHA-SISTEMA LK-TOTALES.
003160 0000-PRINCIPAL.
003170     PERFORM 0100-ABRIR-ARCHIVOS THRU 0100-ABRIR-ARCHIVOS-EXIT.
003180     PERFORM 0400-IMPRIMIR-ENCABEZADO THRU
003190         0400-IMPRIMIR-ENCABEZADO-EXIT.
003200     PERFORM 0200-LEER-OPORTUNIDAD THRU
003210         0200-LEER-OPORTUNIDAD-EXIT
003220         UNTIL FIN-RANKING.
003230     PERFORM 0900-IMPRIMIR-TOTALES THRU
003240         0900-IMPRIMIR-TOTALES-EXIT.
003250     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-CERRAR-ARCHIVOS-EXIT.
003260     GOBACK.
003270*
003280* UN SOLO ARCHIVO DE ENTRADA Y DOS DE SALIDA - EL ARCHIVO
003290* DEFINITIVO (OPORTUNIDAD-SAL) Y EL LISTADO IMPRESO (INFORME)
003300* SE LLENAN EN PARALELO, UNO POR REGISTRO, OTRO POR BLOQUE.
003310 0100-ABRIR-ARCHIVOS.
003320     OPEN INPUT  OPORTUNIDAD-TOP.
003330     OPEN OUTPUT OPORTUNIDAD-SAL.
003340     OPEN OUTPUT INFORME.
003350 0100-ABRIR-ARCHIVOS-EXIT.
003360     EXIT.
003370*
003380* 0200 - POR CADA OPORTUNIDAD DEL TOP 20 SE GRABA EL REGISTRO
003390* DE SALIDA Y SE IMPRIME SU BLOQUE DE DETALLE EN EL LISTADO.
003400 0200-LEER-OPORTUNIDAD.
003410     READ OPORTUNIDAD-TOP AT END
003420         SET FIN-RANKING TO TRUE
003430         GO TO 0200-LEER-OPORTUNIDAD-EXIT
003440     END-READ.
003450     ADD 1 TO WS-NRO-OPORTUNIDAD.
003460     PERFORM 0300-ESCRIBIR-SALIDA THRU 0300-ESCRIBIR-SALIDA-EXIT.
003470     PERFORM 0500-CONSTRUIR-TEXTO-ANALISIS THRU
003480         0500-CONSTRUIR-TEXTO-ANALISIS-EXIT.
003490     PERFORM 0600-IMPRIMIR-INFORME THRU 0600-IMPRIMIR-INFORME-EXIT.
003500 0200-LEER-OPORTUNIDAD-EXIT.
003510     EXIT.
003520*
003530* 0300 - COPIA MECANICA, CAMPO POR CAMPO, DE REG-RANKING A
003540* REG-SALIDA - NO HAY LOGICA DE NEGOCIO AQUI, SOLO EL CAMBIO
003550* DE NOMBRE DE ARCHIVO QUE PIDIO SOL-038.
003560 0300-ESCRIBIR-SALIDA.
003570     MOVE OT-SIMBOLO            TO OS-SIMBOLO.
003580     MOVE OT-NOMBRE-MONEDA      TO OS-NOMBRE-MONEDA.
003590     MOVE OT-PRECIO-ACTUAL      TO OS-PRECIO-ACTUAL.
003600     MOVE OT-TIPO-OPORTUNIDAD   TO OS-TIPO-OPORTUNIDAD.
003610     MOVE OT-CONFIANZA          TO OS-CONFIANZA.
003620     MOVE OT-PRECIO-ENTRADA     TO OS-PRECIO-ENTRADA.
003630     MOVE OT-PRECIO-STOP        TO OS-PRECIO-STOP.
003640     MOVE OT-PRECIO-OBJETIVO    TO OS-PRECIO-OBJETIVO.
003650* LAS CUATRO BANDERAS Y OT-LIQUIDEZ VIAJAN EN S/N CRUDO HASTA EL
003660* ARCHIVO DE SALIDA - LA TRADUCCION A YES/NO SOLO OCURRE EN EL
003670* LISTADO IMPRESO (0620), NO AQUI.
003680     MOVE OT-FLAG-BOS           TO OS-FLAG-BOS.
003690     MOVE OT-FLAG-CHOCH         TO OS-FLAG-CHOCH.
003700     MOVE OT-FLAG-RETEST        TO OS-FLAG-RETEST.
003710     MOVE OT-FLAG-DESEQUILIBRIO TO OS-FLAG-DESEQUILIBRIO.
003720     MOVE OT-LIQUIDEZ           TO OS-LIQUIDEZ.
003730     MOVE OT-CANT-NIVELES       TO OS-CANT-NIVELES.
003740     MOVE OT-NIVEL-DETALLE      TO OS-NIVEL-DETALLE.
003750     WRITE REG-SALIDA.
003760 0300-ESCRIBIR-SALIDA-EXIT.
003770     EXIT.
003780*
003790* 0400 - EL TOTAL DEL ENCABEZADO (SOL-099) SE TOMA DE
003800* LK-OPORT-RETENIDAS, QUE YA TRAE EL RECUENTO FINAL DE SMC4OP3 -
003810* NO SE CUENTA DE NUEVO AQUI. ADVANCING TOP-OF-FORM SALTA A LA
003820* PRIMERA LINEA DE LA SIGUIENTE PAGINA DEL FORMULARIO.
003830 0400-IMPRIMIR-ENCABEZADO.
003840     MOVE SPACES TO LINEA-INFORME.
003850     MOVE SPACES TO WS-LINEA-ENCABEZADO.
003860     MOVE LK-OPORT-RETENIDAS TO WE-TOTAL-OPORT.
003870     MOVE WS-LINEA-ENCABEZADO TO LINEA-INFORME.
003880     WRITE LINEA-INFORME AFTER ADVANCING TOP-OF-FORM.
003890     MOVE SPACES TO LINEA-INFORME.
003900     WRITE LINEA-INFORME AFTER ADVANCING 2 LINES.
003910 0400-IMPRIMIR-ENCABEZADO-EXIT.
003920     EXIT.
003930*
003940* 0500 - ARMA EL TEXTO NARRATIVO CON UNA FRASE POR CADA SENAL
003950* VERDADERA, MAS EL PORCENTAJE DE CONFIANZA Y LA CANTIDAD DE
003960* NIVELES CLAVE HALLADOS (SOL-055).
003970 0500-CONSTRUIR-TEXTO-ANALISIS.
003980     MOVE SPACES TO WS-TEXTO-ANALISIS.
003990* WS-PUNTERO-TEXTO EMPIEZA EN 1 Y EL STRING LO VA CORRIENDO SOLO
004000* DESPUES DE CADA FRASE - ASI LA SIGUIENTE FRASE SE PEGA DONDE
004010* TERMINO LA ANTERIOR, SIN DEJAR NI PISAR ESPACIOS.
004020     MOVE 1 TO WS-PUNTERO-TEXTO.
004030* UNA FRASE POR BANDERA EN "S" - SI NINGUNA SENAL ESTA ENCENDIDA
004040* NO SE AGREGA NADA, Y EL TEXTO QUEDA VACIO HASTA 0510.
004050     IF OT-FLAG-BOS = "S"
004060         STRING "BREAK OF STRUCTURE DETECTED. " DELIMITED BY SIZE
004070             INTO WS-TEXTO-ANALISIS
004080             WITH POINTER WS-PUNTERO-TEXTO
004090     END-IF.
004100     IF OT-FLAG-CHOCH = "S"
004110         STRING "CHANGE OF CHARACTER IDENTIFIED. " DELIMITED BY SIZE
004120             INTO WS-TEXTO-ANALISIS
004130             WITH POINTER WS-PUNTERO-TEXTO
004140     END-IF.
004150* EL ORDEN DE LAS CUATRO FRASES SIGUE EL MISMO ORDEN QUE PESA
004160* 1000-CALCULAR-CONFIANZA EN SMC4OP2 - NO ES ALFABETICO NI
004170* CASUAL, ES EL ORDEN DE IMPORTANCIA DE LA SENAL.
004180     IF OT-FLAG-RETEST = "S"
004190         STRING "ORDER BLOCK RETEST OPPORTUNITY. " DELIMITED BY SIZE
004200             INTO WS-TEXTO-ANALISIS
004210             WITH POINTER WS-PUNTERO-TEXTO
004220     END-IF.
004230     IF OT-FLAG-DESEQUILIBRIO = "S"
004240         STRING "SUPPLY/DEMAND IMBALANCE PRESENT. "
004250             DELIMITED BY SIZE
004260             INTO WS-TEXTO-ANALISIS
004270             WITH POINTER WS-PUNTERO-TEXTO
004280     END-IF.
004290     PERFORM 0510-AGREGAR-CONFIANZA THRU
004300         0510-AGREGAR-CONFIANZA-EXIT.
004310 0500-CONSTRUIR-TEXTO-ANALISIS-EXIT.
004320     EXIT.
004330*
004340* 0510 - CIERRA EL TEXTO CON EL PORCENTAJE DE CONFIANZA Y LA
004350* CANTIDAD DE NIVELES CLAVE - ESTA FRASE SIEMPRE SE AGREGA,
004360* TENGA O NO SENALES ACTIVAS.
004370 0510-AGREGAR-CONFIANZA.
004380     COMPUTE WS-CONFIANZA-PCT-ED = OT-CONFIANZA * 100.
004390     MOVE OT-CANT-NIVELES TO WS-CANT-NIVELES-ED.
004400     STRING "CONFIDENCE: " DELIMITED BY SIZE
004410         WS-CONFIANZA-PCT-ED DELIMITED BY SIZE
004420         "%. KEY LEVELS IDENTIFIED: " DELIMITED BY SIZE
004430         WS-CANT-NIVELES-ED DELIMITED BY SIZE
004440         "." DELIMITED BY SIZE
004450         INTO WS-TEXTO-ANALISIS
004460         WITH POINTER WS-PUNTERO-TEXTO.
004470 0510-AGREGAR-CONFIANZA-EXIT.
004480     EXIT.
004490*
004500* 0600 - IMPRIME EL BLOQUE COMPLETO DE UNA OPORTUNIDAD: LINEA
004510* DE DETALLE, LINEA DE BANDERAS, HASTA 3 NIVELES CLAVE Y EL
004520* TEXTO DE ANALISIS (SOL-069/SOL-081).
004530* LA LINEA DE DETALLE SE ESCRIBE PRIMERO, LUEGO BANDERAS (0620),
004540* LUEGO HASTA 3 NIVELES CLAVE (0630, UNA LINEA POR NIVEL) Y AL
004550* FINAL EL TEXTO NARRATIVO QUE ARMO 0500 - CUATRO BLOQUES POR
004560* OPORTUNIDAD.
004570 0600-IMPRIMIR-INFORME.
004580     MOVE SPACES TO WS-LINEA-DETALLE.
004590     MOVE WS-NRO-OPORTUNIDAD    TO WD-NRO.
004600     MOVE OT-SIMBOLO            TO WD-SIMBOLO.
004610     MOVE OT-NOMBRE-MONEDA      TO WD-NOMBRE-MONEDA.
004620     MOVE OT-PRECIO-ACTUAL      TO WD-PRECIO-ACTUAL.
004630     MOVE OT-TIPO-OPORTUNIDAD   TO WD-TIPO-OPORTUNIDAD.
004640* OT-CONFIANZA LLEGA COMO FRACCION (9V9999) - SOLO PARA EL
004650* LISTADO SE MULTIPLICA POR 100 Y SE IMPRIME COMO PORCENTAJE.
004660     COMPUTE WD-CONFIANZA-PCT = OT-CONFIANZA * 100.
004670     MOVE OT-PRECIO-ENTRADA     TO WD-PRECIO-ENTRADA.
004680     MOVE OT-PRECIO-STOP        TO WD-PRECIO-STOP.
004690     MOVE OT-PRECIO-OBJETIVO    TO WD-PRECIO-OBJETIVO.
004700     MOVE WS-LINEA-DETALLE TO LINEA-INFORME.
004710     WRITE LINEA-INFORME AFTER ADVANCING 2 LINES.
004720     PERFORM 0620-IMPRIMIR-BANDERAS THRU
004730         0620-IMPRIMIR-BANDERAS-EXIT.
004740* EL LIMITE ES EL MENOR ENTRE 3 (LO QUE CABE EN OT-NIVEL-DETALLE)
004750* Y OT-CANT-NIVELES (LO QUE REALMENTE SE DETECTO) - UNA
004760* OPORTUNIDAD CON 1 O 2 NIVELES NO IMPRIME LINEAS EN BLANCO DE MAS.
004770     PERFORM 0630-IMPRIMIR-NIVELES THRU
004780         0630-IMPRIMIR-NIVELES-EXIT
004790         VARYING WS-IDX FROM 1 BY 1
004800         UNTIL WS-IDX > 3 OR WS-IDX > OT-CANT-NIVELES.
004810     MOVE SPACES TO WS-LINEA-TEXTO.
004820     MOVE WS-TEXTO-ANALISIS TO WX-TEXTO.
004830     MOVE WS-LINEA-TEXTO TO LINEA-INFORME.
004840     WRITE LINEA-INFORME AFTER ADVANCING 1 LINE.
004850 0600-IMPRIMIR-INFORME-EXIT.
004860     EXIT.
004870*
004880* 0620 - TRADUCE LAS CUATRO BANDERAS S/N A YES/NO PARA EL
004890* LISTADO - EL ARCHIVO DE SALIDA (0300) SE QUEDA CON S/N, SOLO
004900* EL IMPRESO SE TRADUCE.
004910 0620-IMPRIMIR-BANDERAS.
004920     MOVE SPACES TO WS-LINEA-BANDERAS.
004930     IF OT-FLAG-BOS = "S" MOVE "YES" TO WB-VALOR-BOS
004940         ELSE MOVE "NO" TO WB-VALOR-BOS END-IF.
004950     IF OT-FLAG-CHOCH = "S" MOVE "YES" TO WB-VALOR-CHOCH
004960         ELSE MOVE "NO" TO WB-VALOR-CHOCH END-IF.
004970* LAS CUATRO TRADUCCIONES SON INDEPENDIENTES ENTRE SI - UNA
004980* OPORTUNIDAD PUEDE TENER CUALQUIER COMBINACION DE LAS CUATRO
004990* SENALES EN "S", DE NINGUNA A LAS CUATRO JUNTAS.
005000     IF OT-FLAG-RETEST = "S" MOVE "YES" TO WB-VALOR-RETEST
005010         ELSE MOVE "NO" TO WB-VALOR-RETEST END-IF.
005020     IF OT-FLAG-DESEQUILIBRIO = "S" MOVE "YES" TO WB-VALOR-DESEQ
005030         ELSE MOVE "NO" TO WB-VALOR-DESEQ END-IF.
005040     MOVE WS-LINEA-BANDERAS TO LINEA-INFORME.
005050     WRITE LINEA-INFORME AFTER ADVANCING 1 LINE.
005060 0620-IMPRIMIR-BANDERAS-EXIT.
005070     EXIT.
005080*
005090* 0630 - UNA LINEA POR NIVEL, CONTROLADA POR WS-IDX DESDE 0600 -
005100* EL TIPO (OB/OS/SZ/DZ/RE/SU) SE IMPRIME TAL CUAL LO DEJO
005110* SMC4OP2, SIN TRADUCIR A TEXTO.
005120 0630-IMPRIMIR-NIVELES.
005130     MOVE SPACES TO WS-LINEA-NIVEL.
005140     MOVE OTN-TIPO(WS-IDX)      TO WN-TIPO.
005150     MOVE OTN-PRECIO(WS-IDX)    TO WN-PRECIO.
005160     MOVE OTN-FUERZA(WS-IDX)    TO WN-FUERZA.
005170     MOVE WS-LINEA-NIVEL TO LINEA-INFORME.
005180     WRITE LINEA-INFORME AFTER ADVANCING 1 LINE.
005190 0630-IMPRIMIR-NIVELES-EXIT.
005200     EXIT.
005210*
005220* 0900 - PIE DEL LISTADO CON LOS CONTADORES ACUMULADOS DESDE
005230* SMC4OP1 HASTA SMC4OP3, PARA CUADRAR LA CORRIDA (SOL-141).
005240 0900-IMPRIMIR-TOTALES.
005250     MOVE SPACES TO LINEA-INFORME.
005260     WRITE LINEA-INFORME AFTER ADVANCING 2 LINES.
005270* PRIMERA LINEA DE TOTALES: MONEDAS LEIDAS Y CANDIDATOS ACEPTADOS,
005280* LOS DOS CONTADORES QUE DEJO SMC4OP1 (SOL-141).
005290     MOVE SPACES TO WS-LINEA-TOTALES.
005300     MOVE LK-MONEDAS-LEIDAS   TO WT-MONEDAS-LEIDAS.
005310     MOVE LK-CANDIDATOS-ACEPT TO WT-CANDIDATOS-ACEPT.
005320     MOVE WS-LINEA-TOTALES TO LINEA-INFORME.
005330     WRITE LINEA-INFORME AFTER ADVANCING 1 LINE.
005340* SEGUNDA LINEA: CLASIFICACION DE ALTO VOLUMEN Y VOLATILES QUE
005350* DEJO LA MISMA PASADA DE SMC4OP1 (SOL-141).
005360     MOVE SPACES TO WS-LINEA-TOTALES-2.
005370     MOVE LK-CONT-ALTO-VOLUMEN TO W2-ALTO-VOLUMEN.
005380     MOVE LK-CONT-VOLATILES    TO W2-VOLATILES.
005390     MOVE WS-LINEA-TOTALES-2 TO LINEA-INFORME.
005400     WRITE LINEA-INFORME AFTER ADVANCING 1 LINE.
005410* TERCERA LINEA: CUANTAS OPORTUNIDADES ANALIZO SMC4OP2 Y CUANTAS
005420* RETUVO SMC4OP3 EN EL TOP 20 - SI ANALIZADAS ES BAJO, EL
005430* PROBLEMA ESTA AGUAS ARRIBA, NO EN ESTE PROGRAMA.
005440     MOVE SPACES TO WS-LINEA-TOTALES-3.
005450     MOVE LK-OPORT-ANALIZADAS TO W3-ANALIZADAS.
005460     MOVE LK-OPORT-RETENIDAS  TO W3-RETENIDAS.
005470     MOVE WS-LINEA-TOTALES-3 TO LINEA-INFORME.
005480     WRITE LINEA-INFORME AFTER ADVANCING 1 LINE.
005490 0900-IMPRIMIR-TOTALES-EXIT.
005500     EXIT.
005510*
005520* CIERRA LOS TRES ARCHIVOS DEL PROGRAMA - NO HAY CONTADORES QUE
005530* DEVOLVER A SMC4MN00 DESDE AQUI, LOS TOTALES YA VIAJARON EN
005540* LK-TOTALES DESDE SMC4OP1/OP2/OP3.
005550 9000-CERRAR-ARCHIVOS.
005560     CLOSE OPORTUNIDAD-TOP.
005570     CLOSE OPORTUNIDAD-SAL.
005580     CLOSE INFORME.
005590 9000-CERRAR-ARCHIVOS-EXIT.
005600     EXIT.
