000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SMC4OP3.
000120 AUTHOR. R. PEREZ A.
000130 INSTALLATION. FARMACIAS RUZ LTDA. - DEPTO. INVERSIONES.
000140 DATE-WRITTEN. 11/04/1988.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000170*
000180* -----------------------------------------------------------
000190* SMC4OP3 - VALIDACION Y RANKING DE OPORTUNIDADES
000200* LEE LAS OPORTUNIDADES ANALIZADAS POR SMC4OP2 DESDE
000210* OPORTUNIDAD-TMP, DESCARTA LAS QUE NO CUMPLEN CONFIANZA
000220* MINIMA NI TIENEN NINGUNA SENAL SMC, Y ORDENA LAS RESTANTES
000230* EN FORMA DESCENDENTE POR CONFIANZA, CONSERVANDO SOLO LAS
000240* 20 MEJORES EN OPORTUNIDAD-TOP PARA EL INFORME DE SMC4OP4.
000250* -----------------------------------------------------------
000260* BITACORA DE CAMBIOS
000270* -----------------------------------------------------------
000280* 11/04/1988 RPA  N/A       VERSION ORIGINAL - STOCK CRITICO      SMC0001
000290* 20/09/1988 RPA  SOL-022   SE AGREGA VALIDACION DE CONFIANZA MIN.SMC0002
000300* 03/02/1989 CRV  SOL-027   SE AGREGA EXIGENCIA DE UNA SENAL SMC  SMC0003
000310* 18/07/1989 CRV  SOL-034   SE AGREGA TABLA DE RANKING EN MEMORIA SMC0004
000320* 25/01/1990 MSO  SOL-041   SE LIMITA RANKING A LAS 20 MEJORES    SMC0005
000330* 09/06/1991 MSO  SOL-057   SE CORRIGE DESPLAZAMIENTO AL INSERTAR SMC0006
000340* 14/12/1992 RPA  SOL-071   SE AGREGA DETALLE DE NIVELES AL TOP   SMC0007
000350* 22/05/1994 JTO  SOL-088   REVISION DE NOMBRES DE CAMPOS MONEDA  SMC0008
000360* 26/06/1998 JTO  Y2K-02    Y2K: SIN IMPACTO - NO USA FECHAS      SMC0009
000370* 03/02/1999 JTO  Y2K-07    Y2K: REVISION GENERAL DEL PROGRAMA    SMC0010
000380* 15/05/2001 RPA  SOL-129   SE ELIMINA PAGINACION - CORRIDA LOTE  SMC0011
000390* 19/11/2005 MSO  SOL-156   SE DOCUMENTA TOPE DE 20 OPORTUNIDADES SMC0012
000400* -----------------------------------------------------------
000410*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440* CLASE Y TOP-OF-FORM DE RIGOR INSTITUCIONAL - ESTE PROGRAMA
000450* NO IMPRIME NADA, CORRE ENTRE DOS FASES DE LOTE.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS MONEDA-NUMERICA IS "0" THRU "9".
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*
000520* ENTRADA SIN ORDENAR, TAL COMO LA DEJO SMC4OP2.
000530     SELECT OPORTUNIDAD-TMP ASSIGN TO DISK
000540         ORGANIZATION IS SEQUENTIAL.
000550*
000560* SALIDA YA ORDENADA Y RECORTADA A LAS 20 MEJORES, PARA QUE
000570* SMC4OP4 LA IMPRIMA TAL CUAL LLEGA.
000580     SELECT OPORTUNIDAD-TOP ASSIGN TO DISK
000590         ORGANIZATION IS SEQUENTIAL.
000600*
000610 DATA DIVISION.
000620 FILE SECTION.
000630* MISMO LAYOUT QUE EL REGISTRO DE SALIDA DE SMC4OP2 - ESTE
000640* PROGRAMA NO AGREGA NI QUITA CAMPOS, SOLO FILTRA Y ORDENA.
000650 FD  OPORTUNIDAD-TMP
000660     LABEL RECORD IS STANDARD
000670     VALUE OF FILE-ID "OPORTTMP.DAT".
000680 01  REG-OPORTUNIDAD.
000690     02  OP-SIMBOLO              PIC X(10).
000700     02  OP-NOMBRE-MONEDA        PIC X(20).
000710     02  OP-PRECIO-ACTUAL        PIC S9(9)V9(4).
000720* "BL"/"KL" = OPORTUNIDAD DE COMPRA, "WR" = CUALQUIER OTRO TIPO
000730* QUE ARMO SMC4OP2 - AQUI NO SE VUELVE A INTERPRETAR EL CODIGO.
000740     02  OP-TIPO-OPORTUNIDAD     PIC X(2).
000750     02  OP-CONFIANZA            PIC 9V9(4).
000760     02  OP-PRECIO-ENTRADA       PIC S9(9)V9(4).
000770     02  OP-PRECIO-STOP          PIC S9(9)V9(4).
000780     02  OP-PRECIO-OBJETIVO      PIC S9(9)V9(4).
000790* LAS CUATRO BANDERAS DE SENAL SMC Y LA LIQUIDEZ VIAJAN TAL
000800* CUAL LAS DEJO SMC4OP2 - 0300 LAS LEE PERO NO LAS CAMBIA.
000810     02  OP-FLAG-BOS             PIC X.
000820     02  OP-FLAG-CHOCH           PIC X.
000830     02  OP-FLAG-RETEST          PIC X.
000840     02  OP-FLAG-DESEQUILIBRIO   PIC X.
000850     02  OP-LIQUIDEZ             PIC 9V9(4).
000860     02  OP-CANT-NIVELES         PIC 9(3).
000870* RECUERDE: SMC4OP2 SOLO GRABA AQUI LOS PRIMEROS 3 NIVELES DE
000880* SU TABLA INTERNA, NO NECESARIAMENTE LOS MAS FUERTES.
000890     02  OP-NIVEL-DETALLE OCCURS 3.
000900         03  OPN-TIPO            PIC X(2).
000910         03  OPN-PRECIO          PIC S9(9)V9(4).
000920         03  OPN-FUERZA          PIC 9V9(4).
000930     02  FILLER                  PIC X(10).
000940*
000950* LAYOUT IDENTICO A REG-OPORTUNIDAD, SOLO CON PREFIJO "OT-" -
000960* ASI SE DISTINGUE EN EL LISTADO DE CAMPOS CUAL REGISTRO ES
000970* ENTRADA (OP-) Y CUAL ES SALIDA (OT-).
000980 FD  OPORTUNIDAD-TOP
000990     LABEL RECORD IS STANDARD
001000     VALUE OF FILE-ID "OPORTTOP.DAT".
001010 01  REG-RANKING.
001020* CLAVE DE LA OPORTUNIDAD, TAL CUAL LLEGA DE SMC4OP2.
001030     02  OT-SIMBOLO              PIC X(10).
001040     02  OT-NOMBRE-MONEDA        PIC X(20).
001050     02  OT-PRECIO-ACTUAL        PIC S9(9)V9(4).
001060* BOS/CHOCH/ZONA-OB/ZONA-SD - CODIGO DE 2 LETRAS, SIN TRADUCIR AUN.
001070     02  OT-TIPO-OPORTUNIDAD     PIC X(2).
001080     02  OT-CONFIANZA            PIC 9V9(4).
001090* LOS TRES PRECIOS DE TRADING - SE ORDENA POR OT-CONFIANZA, NO POR
001100* ESTOS, ASI QUE VIAJAN SIN TOCAR DESDE EL CALCULO DE SMC4OP2.
001110     02  OT-PRECIO-ENTRADA       PIC S9(9)V9(4).
001120     02  OT-PRECIO-STOP          PIC S9(9)V9(4).
001130     02  OT-PRECIO-OBJETIVO      PIC S9(9)V9(4).
001140     02  OT-FLAG-BOS             PIC X.
001150     02  OT-FLAG-CHOCH           PIC X.
001160     02  OT-FLAG-RETEST          PIC X.
001170     02  OT-FLAG-DESEQUILIBRIO   PIC X.
001180     02  OT-LIQUIDEZ             PIC 9V9(4).
001190     02  OT-CANT-NIVELES         PIC 9(3).
001200* SOLO LOS PRIMEROS 3 NIVELES DETECTADOS, NO NECESARIAMENTE LOS
001210* MAS FUERTES - VER LA MISMA ACLARACION EN SMC4OP2 Y SMC4OP4.
001220     02  OT-NIVEL-DETALLE OCCURS 3.
001230         03  OTN-TIPO            PIC X(2).
001240         03  OTN-PRECIO          PIC S9(9)V9(4).
001250         03  OTN-FUERZA          PIC 9V9(4).
001260     02  FILLER                  PIC X(10).
001270*
001280 WORKING-STORAGE SECTION.
001290*
001300* CANTIDAD DE OPORTUNIDADES RETENIDAS EN EL TOP 20 HASTA EL
001310* MOMENTO - CONTADOR SUELTO, IGUAL QUE EN EL RESTO DEL LOTE.
001320 77  WS-CANT-TOP              PIC 9(2) COMP VALUE 0.
001330*
001340 01  WS-SUBSCRIPTOS.
001350     02  WS-IDX                  PIC 9(2) COMP VALUE 0.
001360     02  WS-IDX2                 PIC 9(2) COMP VALUE 0.
001370     02  WS-POS-INSERCION        PIC 9(2) COMP VALUE 0.
001380     02  WS-LIMITE-DESPLAZAR     PIC 9(2) COMP VALUE 0.
001390     02  FILLER                  PIC X(04).
001400*
001410* VISTA ALTERNA DE LOS SUBSCRIPTOS DE TRABAJO PARA EL
001420* LISTADO DE AUDITORIA DEL ORDENAMIENTO (RESPALDO CONTROL).
001430 01  WS-SUBSCRIPTOS-AUDITORIA.
001440     02  WS-SUB-ALTO             PIC 9(2) COMP VALUE 0.
001450     02  WS-SUB-BAJO             PIC 9(2) COMP VALUE 0.
001460     02  FILLER                  PIC X(04).
001470 01  WS-SUBSCRIPTOS-AUDITORIA-R REDEFINES WS-SUBSCRIPTOS-AUDITORIA.
001480     02  WS-SUB-TABLA            PIC 9(2) COMP OCCURS 2.
001490*
001500* SIMBOLO DE LA PEOR OPORTUNIDAD DESPLAZADA FUERA DEL TOP 20,
001510* PARA EL LISTADO DE AUDITORIA DE DESCARTES POR SOBRECUPO.
001520 01  WS-SIMBOLO-DESCARTADO        PIC X(10)      VALUE SPACES.
001530 01  WS-SIMBOLO-DESCARTADO-R REDEFINES WS-SIMBOLO-DESCARTADO.
001540     02  WS-DESCARTE-PREFIJO      PIC X(04).
001550     02  WS-DESCARTE-RESTO        PIC X(06).
001560*
001570* CONFIANZA MAS ALTA Y MAS BAJA RETENIDAS EN EL TOP, SE DEJAN
001580* COMO VISTA DE TABLA PARA EL RESPALDO DEL LISTADO DE CONTROL.
001590 01  WS-CONFIANZA-EXTREMOS.
001600     02  WS-CONFIANZA-MAX-TOP     PIC 9V9(4)     VALUE 0.
001610     02  WS-CONFIANZA-MIN-TOP     PIC 9V9(4)     VALUE 0.
001620     02  FILLER                   PIC X(04).
001630 01  WS-CONFIANZA-EXTREMOS-R REDEFINES WS-CONFIANZA-EXTREMOS.
001640     02  WS-CONFIANZA-EXTREMO-TABLA PIC 9V9(4) OCCURS 2.
001650*
001660* TABLA DE RANKING EN MEMORIA - HASTA 20 OPORTUNIDADES,
001670* ORDENADAS DE MAYOR A MENOR CONFIANZA POR INSERCION DIRECTA.
001680 01  TAB-TOP-GRUPO.
001690* MISMOS CAMPOS QUE REG-RANKING, PREFIJO "TT-" - ESTA ES LA VISTA
001700* EN MEMORIA QUE 0410/0420/0425/0430 MUEVEN DE POSICION EN POSICION.
001710     02  TAB-TOP OCCURS 20.
001720         03  TT-SIMBOLO          PIC X(10).
001730         03  TT-NOMBRE-MONEDA    PIC X(20).
001740         03  TT-PRECIO-ACTUAL    PIC S9(9)V9(4).
001750         03  TT-TIPO-OPORTUNIDAD PIC X(2).
001760         03  TT-CONFIANZA        PIC 9V9(4).
001770         03  TT-PRECIO-ENTRADA   PIC S9(9)V9(4).
001780         03  TT-PRECIO-STOP      PIC S9(9)V9(4).
001790         03  TT-PRECIO-OBJETIVO  PIC S9(9)V9(4).
001800         03  TT-FLAG-BOS         PIC X.
001810         03  TT-FLAG-CHOCH       PIC X.
001820         03  TT-FLAG-RETEST      PIC X.
001830         03  TT-FLAG-DESEQUIL    PIC X.
001840         03  TT-LIQUIDEZ         PIC 9V9(4).
001850         03  TT-CANT-NIVELES     PIC 9(3).
001860* VIAJAN LOS MISMOS HASTA-3 NIVELES DE REG-RANKING, COPIADOS TAL
001870* CUAL POR 0430/0435 CUANDO SE ABRE UN ESPACIO EN LA TABLA.
001880         03  TT-NIVEL-DETALLE OCCURS 3.
001890             04  TTN-TIPO        PIC X(2).
001900             04  TTN-PRECIO      PIC S9(9)V9(4).
001910             04  TTN-FUERZA      PIC 9V9(4).
001920     02  FILLER                  PIC X(04).
001930*
001940* TRES BANDERAS DE UN SOLO USO CADA UNA: FIN-OPORTUNIDADES CIERRA
001950* EL PERFORM UNTIL DE 0200, OPORTUNIDAD-VALIDA ES EL VEREDICTO DE
001960* 0300 SOBRE EL REGISTRO QUE SE ACABA DE LEER, Y POS-HALLADA DETIENE
001970* LA BUSQUEDA DE 0410 EN CUANTO 0415 ENCUENTRA DONDE INSERTAR.
001980 01  WS-SWITCHES.
001990     02  WS-SW-FIN-OPORT         PIC X          VALUE "N".
002000         88  FIN-OPORTUNIDADES                  VALUE "S".
002010     02  WS-SW-VALIDA            PIC X          VALUE "N".
002020         88  OPORTUNIDAD-VALIDA                 VALUE "S".
002030     02  WS-SW-POS-HALLADA       PIC X          VALUE "N".
002040         88  POS-HALLADA                        VALUE "S".
002050     02  FILLER                  PIC X(05).
002060*
002070 LINKAGE SECTION.
002080 01  LK-FECHA-SISTEMA.
002090     02  LK-ANO                  PIC 9(4).
002100     02  LK-MES                  PIC 9(2).
002110     02  LK-DIA                  PIC 9(2).
002120*
002130* LLEGA DESDE SMC4MN00 YA CARGADO POR SMC4OP1/OP2 - ESTE PROGRAMA
002140* SOLO TOCA LK-OPORT-ANALIZADAS Y LK-OPORT-RETENIDAS, EL RESTO
002150* VIAJA SIN MODIFICAR HASTA SMC4OP4.
002160 01  LK-TOTALES.
002170     02  LK-MONEDAS-LEIDAS       PIC 9(7) COMP.
002180     02  LK-CANDIDATOS-ACEPT     PIC 9(7) COMP.
002190     02  LK-CONT-ALTO-VOLUMEN    PIC 9(7) COMP.
002200     02  LK-CONT-VOLATILES       PIC 9(7) COMP.
002210     02  LK-OPORT-ANALIZADAS     PIC 9(7) COMP.
002220     02  LK-OPORT-RETENIDAS      PIC 9(7) COMP.
002230*
002240 PROCEDURE DIVISION USING LK-FECHA-SISTEMA LK-TOTALES.
002250* 0000 - ABRE, LEE OPORTUNIDAD POR OPORTUNIDAD HASTA AGOTAR EL
002260* ARCHIVO QUE DEJO SMC4OP2, Y AL CERRAR VUELCA EL RANKING.
002270 0000-PRINCIPAL.
002280     PERFORM 0100-ABRIR-ARCHIVOS THRU 0100-ABRIR-ARCHIVOS-EXIT.
002290     PERFORM 0200-LEER-OPORTUNIDAD THRU
002300         0200-LEER-OPORTUNIDAD-EXIT
002310         UNTIL FIN-OPORTUNIDADES.
002320     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-CERRAR-ARCHIVOS-EXIT.
002330     GOBACK.
002340*
002350* ENTRADA: OPORTUNIDAD-TMP, TAL COMO LA DEJO SMC4OP2, SIN ORDEN.
002360* SALIDA: OPORTUNIDAD-TOP, QUE ESTE PROGRAMA VA A LLENAR RECIEN
002370* AL CERRAR (9000), UNA VEZ ARMADO TODO EL RANKING EN MEMORIA.
002380 0100-ABRIR-ARCHIVOS.
002390     OPEN INPUT  OPORTUNIDAD-TMP.
002400     OPEN OUTPUT OPORTUNIDAD-TOP.
002410 0100-ABRIR-ARCHIVOS-EXIT.
002420     EXIT.
002430*
002440* POR CADA OPORTUNIDAD LEIDA SE DECIDE SI VALE LA PENA RANKEARLA
002450* (0300) Y, SI VALE, SE LA INSERTA EN LA TABLA (0400) - LAS QUE
002460* NO PASAN 0300 SE DESCARTAN SIN DEJAR RASTRO, NI SIQUIERA CUENTAN
002470* PARA WS-SIMBOLO-DESCARTADO (ESE CAMPO ES SOLO PARA LAS QUE SE
002480* DESALOJAN DE UNA TABLA YA LLENA).
002490 0200-LEER-OPORTUNIDAD.
002500     READ OPORTUNIDAD-TMP AT END
002510         SET FIN-OPORTUNIDADES TO TRUE
002520         GO TO 0200-LEER-OPORTUNIDAD-EXIT
002530     END-READ.
002540     PERFORM 0300-VALIDAR-OPORTUNIDAD THRU
002550         0300-VALIDAR-OPORTUNIDAD-EXIT.
002560     IF OPORTUNIDAD-VALIDA
002570         PERFORM 0400-INSERTAR-RANKING THRU
002580             0400-INSERTAR-RANKING-EXIT
002590     END-IF.
002600 0200-LEER-OPORTUNIDAD-EXIT.
002610     EXIT.
002620*
002630* 0300 - VALIDA SI LA OPORTUNIDAD ALCANZA LA CONFIANZA MINIMA
002640* Y TIENE AL MENOS UNA SENAL SMC VERDADERA (SOL-022/SOL-027).
002650 0300-VALIDAR-OPORTUNIDAD.
002660     MOVE "N" TO WS-SW-VALIDA.
002670* 0.30 ES EL MISMO UMBRAL QUE USA SMC4OP2 PARA DECIDIR SI GRABA
002680* LA OPORTUNIDAD EN OPORTUNIDAD-TMP - PARECE REDUNDANTE PERO NO LO
002690* ES: ALLA SE CALCULA LA CONFIANZA, ACA SE LA VUELVE A EXIGIR JUNTO
002700* CON LA SEGUNDA CONDICION (AL MENOS UNA SENAL), QUE SMC4OP2 NO
002710* CHEQUEA. UNA CONFIANZA ALTA SIN NINGUNA SENAL "S" NO VALIDA.
002720     IF OP-CONFIANZA >= 0.30
002730         AND (OP-FLAG-BOS = "S" OR OP-FLAG-CHOCH = "S"
002740         OR OP-FLAG-RETEST = "S" OR OP-FLAG-DESEQUILIBRIO = "S")
002750         SET OPORTUNIDAD-VALIDA TO TRUE
002760     END-IF.
002770 0300-VALIDAR-OPORTUNIDAD-EXIT.
002780     EXIT.
002790*
002800* 0400 - INSERTA LA OPORTUNIDAD EN LA TABLA DE RANKING SI HAY
002810* CUPO O SI SU CONFIANZA SUPERA A LA PEOR DE LAS 20 GUARDADAS.
002820 0400-INSERTAR-RANKING.
002830* CON CUPO LIBRE (MENOS DE 20 GUARDADAS) LA OPORTUNIDAD ENTRA
002840* SIEMPRE, SIN IMPORTAR SU CONFIANZA - SOLO HAY QUE UBICAR SU
002850* LUGAR EN EL ORDEN DESCENDENTE.
002860     IF WS-CANT-TOP < 20
002870         MOVE WS-CANT-TOP TO WS-LIMITE-DESPLAZAR
002880         PERFORM 0410-BUSCAR-POSICION THRU
002890             0410-BUSCAR-POSICION-EXIT
002900         PERFORM 0420-DESPLAZAR-TABLA THRU
002910             0420-DESPLAZAR-TABLA-EXIT
002920         PERFORM 0430-COPIAR-A-TABLA THRU
002930             0430-COPIAR-A-TABLA-EXIT
002940         ADD 1 TO WS-CANT-TOP
002950     ELSE
002960* SIN CUPO, SOLO ENTRA SI SUPERA A LA PEOR DE LAS 20 (LA
002970* POSICION 20, LA MAS BAJA DEL ORDEN DESCENDENTE) - ESA PEOR
002980* OPORTUNIDAD QUEDA REGISTRADA EN WS-SIMBOLO-DESCARTADO ANTES
002990* DE PERDERSE, PARA EL LISTADO DE AUDITORIA DE DESCARTES.
003000         IF OP-CONFIANZA > TT-CONFIANZA(20)
003010             MOVE TT-SIMBOLO(20) TO WS-SIMBOLO-DESCARTADO
003020* AQUI EL DESPLAZAMIENTO SOLO LLEGA HASTA LA POSICION 19 (NO
003030* 20), PORQUE LA 20 YA SE VA A PISAR - DESPLAZAR LA 19
003040* SOBRESCRIBIRIA LA 20 ANTES DE TIEMPO SI SE USARA WS-CANT-TOP
003050* COMPLETO (EL BUG QUE CORRIGIO LA BITACORA SOL-057).
003060             COMPUTE WS-LIMITE-DESPLAZAR = WS-CANT-TOP - 1
003070             PERFORM 0410-BUSCAR-POSICION THRU
003080                 0410-BUSCAR-POSICION-EXIT
003090             PERFORM 0420-DESPLAZAR-TABLA THRU
003100                 0420-DESPLAZAR-TABLA-EXIT
003110             PERFORM 0430-COPIAR-A-TABLA THRU
003120                 0430-COPIAR-A-TABLA-EXIT
003130         END-IF
003140     END-IF.
003150 0400-INSERTAR-RANKING-EXIT.
003160     EXIT.
003170*
003180* 0410 - BUSCA LA PRIMERA POSICION DE LA TABLA CUYA CONFIANZA
003190* ES MENOR A LA DE LA OPORTUNIDAD ENTRANTE (ORDEN DESCENDENTE).
003200 0410-BUSCAR-POSICION.
003210     MOVE "N" TO WS-SW-POS-HALLADA.
003220     PERFORM 0415-EVALUAR-POSICION THRU
003230         0415-EVALUAR-POSICION-EXIT
003240         VARYING WS-IDX FROM 1 BY 1
003250         UNTIL WS-IDX > WS-CANT-TOP OR POS-HALLADA.
003260     IF NOT POS-HALLADA
003270         COMPUTE WS-POS-INSERCION = WS-CANT-TOP + 1
003280     END-IF.
003290 0410-BUSCAR-POSICION-EXIT.
003300     EXIT.
003310*
003320* LA PRIMERA POSICION DONDE LA TABLA YA ES MENOR QUE LA NUEVA
003330* OPORTUNIDAD ES DONDE ESTA DEBE INSERTARSE - EN CUANTO SE
003340* ENCUENTRA, POS-HALLADA DETIENE EL PERFORM VARYING DE 0410.
003350 0415-EVALUAR-POSICION.
003360     IF OP-CONFIANZA > TT-CONFIANZA(WS-IDX)
003370         MOVE WS-IDX TO WS-POS-INSERCION
003380         SET POS-HALLADA TO TRUE
003390     END-IF.
003400 0415-EVALUAR-POSICION-EXIT.
003410     EXIT.
003420*
003430* 0420 - CORRIDA DESDE EL FINAL DE LA TABLA HACIA LA POSICION
003440* DE INSERCION, ABRIENDO EL ESPACIO DE UNA ENTRADA (SOL-057).
003450 0420-DESPLAZAR-TABLA.
003460     PERFORM 0425-MOVER-UNO THRU 0425-MOVER-UNO-EXIT
003470         VARYING WS-IDX FROM WS-LIMITE-DESPLAZAR BY -1
003480         UNTIL WS-IDX < WS-POS-INSERCION.
003490 0420-DESPLAZAR-TABLA-EXIT.
003500     EXIT.
003510*
003520* CORRE DE ATRAS HACIA ADELANTE (WS-IDX DECRECIENTE EN 0420)
003530* PARA NO PISAR UNA ENTRADA ANTES DE HABERLA COPIADO.
003540 0425-MOVER-UNO.
003550     MOVE TAB-TOP(WS-IDX) TO TAB-TOP(WS-IDX + 1).
003560 0425-MOVER-UNO-EXIT.
003570     EXIT.
003580*
003590* DEJA LA NUEVA OPORTUNIDAD EN WS-POS-INSERCION, EL HUECO QUE
003600* ACABA DE ABRIR 0420 - CAMPO POR CAMPO, EL MISMO ORDEN DEL
003610* REGISTRO DE ENTRADA.
003620 0430-COPIAR-A-TABLA.
003630     MOVE OP-SIMBOLO          TO TT-SIMBOLO(WS-POS-INSERCION).
003640     MOVE OP-NOMBRE-MONEDA    TO TT-NOMBRE-MONEDA(WS-POS-INSERCION).
003650     MOVE OP-PRECIO-ACTUAL    TO TT-PRECIO-ACTUAL(WS-POS-INSERCION).
003660     MOVE OP-TIPO-OPORTUNIDAD TO
003670         TT-TIPO-OPORTUNIDAD(WS-POS-INSERCION).
003680* OT-CONFIANZA/TT-CONFIANZA ES LA UNICA COLUMNA QUE IMPORTA PARA EL
003690* ORDEN DEL RANKING - TODAS LAS DEMAS SON CARGA MUERTA QUE VIAJA
003700* JUNTO POR CONVENIENCIA DE SALIDA.
003710     MOVE OP-CONFIANZA        TO TT-CONFIANZA(WS-POS-INSERCION).
003720     MOVE OP-PRECIO-ENTRADA   TO TT-PRECIO-ENTRADA(WS-POS-INSERCION).
003730     MOVE OP-PRECIO-STOP      TO TT-PRECIO-STOP(WS-POS-INSERCION).
003740     MOVE OP-PRECIO-OBJETIVO  TO
003750         TT-PRECIO-OBJETIVO(WS-POS-INSERCION).
003760     MOVE OP-FLAG-BOS         TO TT-FLAG-BOS(WS-POS-INSERCION).
003770     MOVE OP-FLAG-CHOCH       TO TT-FLAG-CHOCH(WS-POS-INSERCION).
003780     MOVE OP-FLAG-RETEST      TO TT-FLAG-RETEST(WS-POS-INSERCION).
003790     MOVE OP-FLAG-DESEQUILIBRIO TO
003800         TT-FLAG-DESEQUIL(WS-POS-INSERCION).
003810     MOVE OP-LIQUIDEZ         TO TT-LIQUIDEZ(WS-POS-INSERCION).
003820     MOVE OP-CANT-NIVELES     TO TT-CANT-NIVELES(WS-POS-INSERCION).
003830* EL DETALLE DE NIVELES (HASTA 3) SE COPIA APARTE PORQUE ES
003840* UNA TABLA DENTRO DE LA TABLA (SOL-071).
003850     PERFORM 0435-COPIAR-NIVEL THRU 0435-COPIAR-NIVEL-EXIT
003860         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 > 3.
003870 0430-COPIAR-A-TABLA-EXIT.
003880     EXIT.
003890*
003900 0435-COPIAR-NIVEL.
003910     MOVE OPN-TIPO(WS-IDX2)   TO
003920         TTN-TIPO(WS-POS-INSERCION, WS-IDX2).
003930     MOVE OPN-PRECIO(WS-IDX2) TO
003940         TTN-PRECIO(WS-POS-INSERCION, WS-IDX2).
003950     MOVE OPN-FUERZA(WS-IDX2) TO
003960         TTN-FUERZA(WS-POS-INSERCION, WS-IDX2).
003970 0435-COPIAR-NIVEL-EXIT.
003980     EXIT.
003990*
004000* 9000 - VACIA LA TABLA DE RANKING A OPORTUNIDAD-TOP EN ORDEN
004010* Y DEVUELVE A SMC4MN00 CUANTAS OPORTUNIDADES SE CONSERVARON.
004020 9000-CERRAR-ARCHIVOS.
004030* LA TABLA QUEDA ORDENADA DESCENDENTE POR 0400/0410, ASI QUE LA
004040* POSICION 1 ES SIEMPRE LA MAYOR CONFIANZA Y WS-CANT-TOP LA MENOR -
004050* NO HACE FALTA BUSCAR EL MINIMO/MAXIMO, SOLO LEERLOS DE LAS PUNTAS.
004060     IF WS-CANT-TOP > 0
004070         MOVE TT-CONFIANZA(1) TO WS-CONFIANZA-MAX-TOP
004080         MOVE TT-CONFIANZA(WS-CANT-TOP) TO WS-CONFIANZA-MIN-TOP
004090     END-IF.
004100     PERFORM 9010-ESCRIBIR-TOP THRU 9010-ESCRIBIR-TOP-EXIT
004110         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-CANT-TOP.
004120     CLOSE OPORTUNIDAD-TMP.
004130     CLOSE OPORTUNIDAD-TOP.
004140     MOVE WS-CANT-TOP TO LK-OPORT-RETENIDAS.
004150 9000-CERRAR-ARCHIVOS-EXIT.
004160     EXIT.
004170*
004180* RECORRE LA TABLA YA ORDENADA POSICION POR POSICION Y LA VUELCA
004190* A OPORTUNIDAD-TOP TAL CUAL QUEDO - EL ORDEN DE SALIDA ES EL
004200* ORDEN DE RANKING, SMC4OP4 NO VUELVE A ORDENAR NADA.
004210 9010-ESCRIBIR-TOP.
004220     MOVE TT-SIMBOLO(WS-IDX)          TO OT-SIMBOLO.
004230     MOVE TT-NOMBRE-MONEDA(WS-IDX)    TO OT-NOMBRE-MONEDA.
004240     MOVE TT-PRECIO-ACTUAL(WS-IDX)    TO OT-PRECIO-ACTUAL.
004250     MOVE TT-TIPO-OPORTUNIDAD(WS-IDX) TO OT-TIPO-OPORTUNIDAD.
004260* EL MOVE DE TT-CONFIANZA ES SOLO INFORMATIVO AQUI - LA POSICION
004270* WS-IDX YA REFLEJA EL ORDEN DE MAYOR A MENOR CONFIANZA, ASI QUE
004280* ESTE CAMPO NO VUELVE A COMPARARSE EN ESTE PARRAFO.
004290     MOVE TT-CONFIANZA(WS-IDX)        TO OT-CONFIANZA.
004300     MOVE TT-PRECIO-ENTRADA(WS-IDX)   TO OT-PRECIO-ENTRADA.
004310     MOVE TT-PRECIO-STOP(WS-IDX)      TO OT-PRECIO-STOP.
004320     MOVE TT-PRECIO-OBJETIVO(WS-IDX)  TO OT-PRECIO-OBJETIVO.
004330     MOVE TT-FLAG-BOS(WS-IDX)         TO OT-FLAG-BOS.
004340     MOVE TT-FLAG-CHOCH(WS-IDX)       TO OT-FLAG-CHOCH.
004350     MOVE TT-FLAG-RETEST(WS-IDX)      TO OT-FLAG-RETEST.
004360     MOVE TT-FLAG-DESEQUIL(WS-IDX)    TO OT-FLAG-DESEQUILIBRIO.
004370     MOVE TT-LIQUIDEZ(WS-IDX)         TO OT-LIQUIDEZ.
004380     MOVE TT-CANT-NIVELES(WS-IDX)     TO OT-CANT-NIVELES.
004390     PERFORM 9020-COPIAR-NIVEL-SALIDA THRU
004400         9020-COPIAR-NIVEL-SALIDA-EXIT
004410         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 > 3.
004420     WRITE REG-RANKING.
004430 9010-ESCRIBIR-TOP-EXIT.
004440     EXIT.
004450*
004460* LOS 3 NIVELES DE DETALLE DE CADA OPORTUNIDAD VIAJAN APARTE,
004470* IGUAL QUE EN 0435 - AQUI SOLO SE COPIAN DE TAB-TOP A OT-*.
004480 9020-COPIAR-NIVEL-SALIDA.
004490     MOVE TTN-TIPO(WS-IDX, WS-IDX2)   TO OTN-TIPO(WS-IDX2).
004500     MOVE TTN-PRECIO(WS-IDX, WS-IDX2) TO OTN-PRECIO(WS-IDX2).
004510     MOVE TTN-FUERZA(WS-IDX, WS-IDX2) TO OTN-FUERZA(WS-IDX2).
004520 9020-COPIAR-NIVEL-SALIDA-EXIT.
004530     EXIT.
