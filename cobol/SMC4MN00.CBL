000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SMC4MN00.
000120 AUTHOR. C. RUZ V.
000130 INSTALLATION. FARMACIAS RUZ LTDA. - DEPTO. INVERSIONES.
000140 DATE-WRITTEN. 15/01/1988.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000170*
000180* -----------------------------------------------------------
000190* SMC4MN00 - PROGRAMA PRINCIPAL DE LA CORRIDA POR LOTE DE
000200* ANALISIS SMC (SMART MONEY CONCEPT) DE OPORTUNIDADES DE
000210* INVERSION EN CRIPTOMONEDAS. FIJA LA FECHA DE PROCESO, PONE
000220* EN CERO LOS CONTADORES DE CONTROL Y LLAMA EN SECUENCIA A
000230* LAS CUATRO ETAPAS DEL PROCESO (FILTRO DE CANDIDATOS,
000240* MOTOR DE ANALISIS SMC, RANKING/VALIDACION E INFORME FINAL).
000250* REEMPLAZA AL ANTIGUO MENU DE PANTALLA - ESTA ES UNA CORRIDA
000260* DE LOTE SIN OPERADOR, LANZADA POR EL PLANIFICADOR NOCTURNO.
000270* -----------------------------------------------------------
000280* BITACORA DE CAMBIOS
000290* -----------------------------------------------------------
000300* 15/01/1988 CRV  N/A       VERSION ORIGINAL - MENU DE OPCIONES   SMC0001
000310* 22/01/1988 CRV  N/A       SE ADAPTA A CORRIDA POR LOTE SMC      SMC0002
000320* 05/02/1988 MSO  SOL-003   SE AGREGAN CONTADORES DE CONTROL      SMC0003
000330* 19/04/1988 RPA  SOL-009   SE INCORPORA LLAMADA A OPCION-4       SMC0004
000340* 30/08/1990 MSO  SOL-048   SE ELIMINA PANTALLA DE MENU           SMC0005
000350* 14/03/1993 JTO  SOL-073   SE AGREGA VERIFICACION FECHA SISTEMA  SMC0006
000360* 27/07/1998 JTO  Y2K-01    Y2K: EXPANDE ANO A 4 DIGITOS          SMC0007
000370* 02/02/1999 JTO  Y2K-05    Y2K: REVISION GENERAL DEL PROGRAMA    SMC0008
000380* 18/11/2004 RPA  SOL-149   SE AGREGA MENSAJE DE FIN DE CORRIDA   SMC0009
000390* 09/05/2011 CRV  SOL-177   REVISION FINAL SECUENCIA LLAMADAS     SMC0010
000400* -----------------------------------------------------------
000410*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440* CLASE DE RIGOR INSTITUCIONAL, IGUAL QUE EN LOS DEMAS PROGRAMAS
000450* DEL LOTE - ESTE PROGRAMA NO IMPRIME NI VALIDA NADA CON ELLA,
000460* SOLO LLAMA A LAS CUATRO ETAPAS Y DEJA UN MENSAJE EN PANTALLA.
000470 SPECIAL-NAMES.
000480     CLASS ANO-VALIDO IS "0" THRU "9".
000490*
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520*
000530* CONTADOR SUELTO DE ETAPAS EJECUTADAS EN LA CORRIDA - SE
000540* INFORMA EN EL MENSAJE DE FIN (SOL-149).
000550 77  WS-CONT-ETAPAS        PIC 9 COMP VALUE 0.
000560*
000570* FECHA DE PROCESO, TOMADA DEL RELOJ DEL SISTEMA UNA SOLA VEZ
000580* AL INICIO Y COMPARTIDA CON LAS CUATRO ETAPAS (SOL-073).
000590 01  WS-FECHA-HOY.
000600     02  WS-ANO-HOY              PIC 9(4).
000610     02  WS-MES-HOY              PIC 9(2).
000620     02  WS-DIA-HOY              PIC 9(2).
000630     02  FILLER                  PIC X(02).
000640 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
000650     02  WS-FECHA-AAAAMMDD       PIC 9(8).
000660*
000670* VISTA ALTERNA DE LA FECHA PARA EL MENSAJE DE FIN DE CORRIDA
000680* (DIA/MES/ANO INVERTIDO AL FORMATO DE LOS LISTADOS - SOL-149).
000690 01  WS-FECHA-MENSAJE.
000700     02  WM-DIA                  PIC 9(2).
000710     02  WM-MES                  PIC 9(2).
000720     02  WM-ANO                  PIC 9(4).
000730     02  FILLER                  PIC X(02).
000740 01  WS-FECHA-MENSAJE-R REDEFINES WS-FECHA-MENSAJE.
000750     02  WM-CAMPO-TABLA           PIC X(04) OCCURS 2.
000760*
000770* MENSAJE DE FIN DE CORRIDA (SOL-149) - VA A LA CONSOLA DEL
000780* PLANIFICADOR NOCTURNO, NO A NINGUN ARCHIVO; SIRVE PARA QUE EL
000790* OPERADOR DE TURNO VEA QUE EL LOTE TERMINO Y CUANTAS ETAPAS CORRIO.
000800 01  WS-LINEA-MENSAJE.
000810     02  LM-TEXTO                PIC X(38) VALUE
000820         "SMC4MN00 - CORRIDA TERMINADA EL DIA ".
000830     02  LM-DIA                  PIC Z9.
000840     02  LM-BARRA-1               PIC X VALUE "/".
000850     02  LM-MES                   PIC Z9.
000860     02  LM-BARRA-2               PIC X VALUE "/".
000870     02  LM-ANO                   PIC 9(4).
000880     02  LM-ETIQUETA-ETAPAS       PIC X(09) VALUE " ETAPAS: ".
000890     02  LM-ETAPAS                PIC 9.
000900     02  FILLER                   PIC X(10).
000910*
000920* CONTADORES DE CONTROL QUE VIAJAN DE ETAPA EN ETAPA PARA QUE
000930* EL INFORME FINAL (SMC4OP4) PUEDA CUADRAR LA CORRIDA COMPLETA.
000940 01  WS-TOTALES-CORRIDA.
000950     02  WS-MONEDAS-LEIDAS       PIC 9(7) COMP VALUE 0.
000960     02  WS-CANDIDATOS-ACEPT     PIC 9(7) COMP VALUE 0.
000970     02  WS-CONT-ALTO-VOLUMEN    PIC 9(7) COMP VALUE 0.
000980     02  WS-CONT-VOLATILES       PIC 9(7) COMP VALUE 0.
000990     02  WS-OPORT-ANALIZADAS     PIC 9(7) COMP VALUE 0.
001000     02  WS-OPORT-RETENIDAS      PIC 9(7) COMP VALUE 0.
001010     02  FILLER                  PIC X(04).
001020 01  WS-TOTALES-CORRIDA-R REDEFINES WS-TOTALES-CORRIDA.
001030     02  WS-TOTAL-TABLA           PIC 9(7) COMP OCCURS 6.
001040*
001050 PROCEDURE DIVISION.
001060* 0000 - TODA LA CORRIDA PASA POR ACA: FIJA LA FECHA, PONE EN
001070* CERO LOS CONTADORES, LLAMA A LAS CUATRO ETAPAS Y AVISA QUE
001080* TERMINO - NO HAY NINGUNA DECISION DE NEGOCIO EN ESTE PROGRAMA,
001090* SOLO ORQUESTACION (SOL-048).
001100 0000-PRINCIPAL.
001110     PERFORM 0100-FIJAR-FECHA-PROCESO THRU
001120         0100-FIJAR-FECHA-PROCESO-EXIT.
001130     PERFORM 0200-INICIALIZAR-TOTALES THRU
001140         0200-INICIALIZAR-TOTALES-EXIT.
001150     PERFORM 0300-EJECUTAR-ETAPAS THRU 0300-EJECUTAR-ETAPAS-EXIT.
001160* LA FECHA YA ESTA EN FORMATO DIA/MES/ANO DESDE 0100 - SOLO SE
001170* ARMA EL MENSAJE FINAL CON ELLA Y CON EL CONTADOR DE ETAPAS.
001180     MOVE WM-DIA TO LM-DIA.
001190     MOVE WM-MES TO LM-MES.
001200     MOVE WM-ANO TO LM-ANO.
001210     DISPLAY WS-LINEA-MENSAJE.
001220     STOP RUN.
001230*
001240* 0100 - TOMA LA FECHA DEL RELOJ DEL SISTEMA UNA SOLA VEZ; SE
001250* EXPANDIO A CUATRO DIGITOS DE ANO EN EL AJUSTE Y2K (Y2K-01).
001260 0100-FIJAR-FECHA-PROCESO.
001270     ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001280     MOVE WS-DIA-HOY TO WM-DIA.
001290     MOVE WS-MES-HOY TO WM-MES.
001300     MOVE WS-ANO-HOY TO WM-ANO.
001310 0100-FIJAR-FECHA-PROCESO-EXIT.
001320     EXIT.
001330*
001340* 0200 - UN SOLO MOVE BASTA PORQUE WS-TOTALES-CORRIDA-R LOS VE
001350* COMO TABLA DE 6 POSICIONES - SE PONEN EN CERO ANTES DE LLAMAR
001360* A LA PRIMERA ETAPA PARA QUE NUNCA ARRASTREN BASURA DE UNA
001370* CORRIDA ANTERIOR (ESTE PROGRAMA SOLO CORRE UNA VEZ POR NOCHE,
001380* PERO LA COSTUMBRE DEL LOTE ES INICIALIZAR SIEMPRE).
001390 0200-INICIALIZAR-TOTALES.
001400     MOVE ZEROS TO WS-TOTALES-CORRIDA.
001410 0200-INICIALIZAR-TOTALES-EXIT.
001420     EXIT.
001430*
001440* 0300 - LLAMA EN SECUENCIA A LAS CUATRO ETAPAS DEL PROCESO SMC,
001450* PASANDO LA MISMA FECHA Y LOS MISMOS CONTADORES DE CONTROL A
001460* TODAS ELLAS (SOL-009/SOL-048). CADA ETAPA SOLO ESCRIBE LOS
001470* CONTADORES QUE LE CORRESPONDEN Y RESPETA LOS DE LAS DEMAS.
001480 0300-EJECUTAR-ETAPAS.
001490* SMC4OP1 FILTRA CANDIDATOS DESDE MONEDAS.DAT Y LOS DEJA EN
001500* CANDTMP.DAT PARA LA ETAPA SIGUIENTE.
001510     CALL "SMC4OP1" USING WS-FECHA-HOY WS-TOTALES-CORRIDA.
001520     ADD 1 TO WS-CONT-ETAPAS.
001530* SMC4OP2 CORRE EL MOTOR SMC SOBRE CADA CANDIDATO (CONSULTANDO
001540* HISTORIA.DAT A TRAVES DE SMC4OP5) Y DEJA LAS OPORTUNIDADES
001550* ANALIZADAS EN OPORTTMP.DAT.
001560     CALL "SMC4OP2" USING WS-FECHA-HOY WS-TOTALES-CORRIDA.
001570     ADD 1 TO WS-CONT-ETAPAS.
001580* SMC4OP3 VALIDA Y ORDENA, CONSERVANDO SOLO LAS 20 MEJORES EN
001590* OPORTTOP.DAT.
001600     CALL "SMC4OP3" USING WS-FECHA-HOY WS-TOTALES-CORRIDA.
001610     ADD 1 TO WS-CONT-ETAPAS.
001620* SMC4OP4 GRABA LA SALIDA DEFINITIVA Y EL LISTADO IMPRESO,
001630* Y CIERRA LA CORRIDA.
001640     CALL "SMC4OP4" USING WS-FECHA-HOY WS-TOTALES-CORRIDA.
001650     ADD 1 TO WS-CONT-ETAPAS.
001660     MOVE WS-CONT-ETAPAS TO LM-ETAPAS.
001670 0300-EJECUTAR-ETAPAS-EXIT.
001680     EXIT.
